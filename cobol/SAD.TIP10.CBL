000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SAD10.
000300 AUTHOR.        R T MASON.
000400 INSTALLATION.  DST SYSTEMS - KANSAS CITY.
000500 DATE-WRITTEN.  09/30/1995.
000600 DATE-COMPILED.
000700 SECURITY.      DST SYSTEMS INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    SAD10  -  SECURITY ANALYSIS DRIVER                         *
001100*                                                                *
001200*    TOP-LEVEL DRIVER FOR THE SECURITY ANALYSIS BATCH RUN.       *
001300*    CALLS THE METRICS PROCESSOR (SMP07), THE SIGNAL DETECTOR    *
001400*    (SGX08) AND THE METRICS LOADER (SML09) IN SEQUENCE, THEN    *
001500*    RE-READS THE TWO KEYED STORES FOR THE TICKER ON HAND AND    *
001600*    PRINTS THE RUN SUMMARY REPORT (RSR.TIP06) - RECORD COUNT,   *
001700*    CROSSOVER EVENT COUNTS AND DATES, AND THE LATEST TRADING    *
001800*    DAY'S METRICS.                                              *
001900*                                                                *
002000******************************************************************
002100* MAINTENANCE LOG                                                *
002200* DATE       INIT  REQUEST    DESCRIPTION                        *
002300* ---------- ----  ---------  --------------------------------- *
002400* 09/30/1995 KAL   DST-0501   INITIAL WRITE - DRIVES SMP07 AND   *DST-0501
002500*                             PRINTS THE METRICS-COUNT SUMMARY.  *
002600* 06/02/1996 RTM   DST-0559   ADDED SGX08 AND SML09 TO THE CHAIN *DST-0559
002700*                             AND CROSSOVER LINES TO THE REPORT. *
002800* 01/14/1999 RTM   DST-0812   Y2K - EXPANDED DATE GROUPS TO      *DST-0812
002900*                             CCYY THROUGHOUT.  SEE COPYBOOKS.   *
003000* 07/11/2000 KAL   DST-0901   ADDED LATEST-DAY METRIC LINES.     *DST-0901
003100* 11/03/2003 KAL   DST-1140   ADDED UPSI-0 VERBOSE-TRACE SWITCH. *DST-1140
003200* 04/02/2007 KAL   DST-1290   GOLDEN/DEATH CROSS SECTIONS NOW    *DST-1290
003300*                             LIST EVERY EVENT DATE FOUND ON THE *
003400*                             SIGNAL STORE, NOT JUST THE LATEST. *
003500* 04/09/2007 KAL   DST-1305   DATE LINES NOW EDITED WITH DASHES  *DST-1305
003600*                             (CCYY-MM-DD) - WAS LEFT-JUSTIFYING *
003700*                             THE RAW DIGITS UNEDITED.           *
003800* 04/09/2007 KAL   DST-1307   RUN-TICKER HOLD RESTATED AS A      *DST-1307
003900*                             77-LEVEL ITEM PER SHOP STANDARD.   *
004000******************************************************************
004100
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     UPSI-0 ON STATUS IS SAD-VERBOSE-TRACE-SW
004700     UPSI-0 OFF STATUS IS SAD-VERBOSE-QUIET-SW.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT SIF-INFO-FILE     ASSIGN       TO SIFFILE
005200                               FILE STATUS  IS WS-SIF-FILE-STATUS.
005300
005400     SELECT RSR-REPORT-OUT    ASSIGN       TO RPTOUT
005500                               FILE STATUS  IS WS-RSR-FILE-STATUS.
005600
005700     SELECT DMR-METRICS-STORE ASSIGN       TO DMRVSAM
005800            ORGANIZATION      IS INDEXED
005900            ACCESS MODE       IS DYNAMIC
006000            RECORD KEY        IS DMS-METRICS-KEY
006100            FILE STATUS       IS WS-DMS-FILE-STATUS.
006200
006300     SELECT SGE-SIGNAL-STORE  ASSIGN       TO SGEVSAM
006400            ORGANIZATION      IS INDEXED
006500            ACCESS MODE       IS DYNAMIC
006600            RECORD KEY        IS SGS-SIGNAL-KEY
006700            FILE STATUS       IS WS-SGS-FILE-STATUS.
006800
006900 DATA DIVISION.
007000 FILE SECTION.
007100 FD  SIF-INFO-FILE.
007200 01  SIF-INFO-REC.
007300     COPY SIF.TIP03.
007400
007500 FD  RSR-REPORT-OUT.
007600 01  RSR-REPORT-REC.
007700     COPY RSR.TIP06.
007800
007900 FD  DMR-METRICS-STORE.
008000 01  DMS-METRICS-REC.
008100     COPY DMR.TIP04 REPLACING ==DMR-== BY ==DMS-==.
008200
008300 FD  SGE-SIGNAL-STORE.
008400 01  SGS-SIGNAL-REC.
008500     COPY SGE.TIP05 REPLACING ==SGE-== BY ==SGS-==.
008600
008700 WORKING-STORAGE SECTION.
008800 01  WS-FILE-STATUSES.
008900     05  WS-SIF-FILE-STATUS          PIC X(2).
009000         88  WS-SIF-STATUS-OK           VALUE '00'.
009100     05  WS-RSR-FILE-STATUS          PIC X(2).
009200         88  WS-RSR-STATUS-OK           VALUE '00'.
009300     05  WS-DMS-FILE-STATUS          PIC X(2).
009400         88  WS-DMS-STATUS-OK           VALUE '00'.
009500         88  WS-DMS-STATUS-EOF          VALUE '10'.
009600     05  WS-SGS-FILE-STATUS          PIC X(2).
009700         88  WS-SGS-STATUS-OK           VALUE '00'.
009800         88  WS-SGS-STATUS-EOF          VALUE '10'.
009900
010000 01  WS-RUN-SWITCHES.
010100     05  WS-DMS-EOF-SW               PIC X(1)      VALUE 'N'.
010200         88  WS-DMS-EOF                  VALUE 'Y'.
010300     05  WS-SGS-EOF-SW               PIC X(1)      VALUE 'N'.
010400         88  WS-SGS-EOF                  VALUE 'Y'.
010500     05  WS-DMS-FOUND-SW             PIC X(1)      VALUE 'N'.
010600         88  WS-DMS-FOUND                VALUE 'Y'.
010700
010800*    THE RUN'S SINGLE TICKER, CARRIED AS A LONE 77-LEVEL ITEM -
010900*    IT HAS NO SUBORDINATE FIELDS, SO IT NEEDS NO 01 GROUP OF ITS
011000*    OWN, PER SHOP STANDARD.
011100*    04/09/2007 KAL DST-1307 - RESTATED AS A 77-LEVEL ITEM.
011200*
011300 77  WS-RUN-TICKER-ID                PIC X(10)      VALUE SPACES.
011400
011500 01  WS-COUNTERS.
011600     05  WS-METRIC-COUNT-CT          PIC S9(6) COMP VALUE ZERO.
011700     05  WS-GOLDEN-COUNT-CT          PIC S9(6) COMP VALUE ZERO.
011800     05  WS-DEATH-COUNT-CT           PIC S9(6) COMP VALUE ZERO.
011900     05  WS-SUB-CT                   PIC S9(4) COMP VALUE ZERO.
012000
012100 01  WS-CONSTANTS.
012200     05  WS-MAX-SIGNALS-CT           PIC S9(4) COMP VALUE 6300.
012300*
012400*    GOLDEN/DEATH CROSS DATE TABLES - ONE ENTRY PER SIGNAL-STORE
012500*    RECORD FOUND FOR THE RUN'S TICKER ON THE 3000 SCAN BELOW, SO
012600*    THE SUMMARY REPORT CAN CARRY THE FULL DATE LIST FOR EACH
012700*    SIGNAL TYPE RATHER THAN JUST THE MOST RECENT DATE.
012800*    04/02/2007 KAL DST-1290 - REPLACED THE SINGLE LATEST-DATE
012900*                              HOLD FIELDS WITH THESE TABLES.
013000*
013100 01  WS-DATE-TABLES.
013200     05  WS-GOLDEN-DATE-TABLE OCCURS 6300 TIMES
013300                                     PIC 9(8).
013400     05  WS-DEATH-DATE-TABLE  OCCURS 6300 TIMES
013500                                     PIC 9(8).
013600*
013700*    HOLD AREA FOR THE LATEST-DAY DAILY METRICS RECORD - THE
013800*    LAST RECORD RETURNED BY THE ASCENDING SCAN OF DMS-METRICS-
013900*    STORE FOR THIS TICKER IS, BY DEFINITION, THE MOST RECENT.
014000*
014100 01  WS-LATEST-METRIC-REC.
014200     COPY DMR.TIP04 REPLACING ==DMR-== BY ==WLM-==.
014300*
014400*    EDITED WORK FIELDS FOR REPORT PRINTING.  WS-EDIT-DATE-N/-BRK
014500*    HOLD A RAW CCYYMMDD DATE LONG ENOUGH FOR 5090 BELOW TO SPLIT
014600*    IT INTO THE DASHED YYYY-MM-DD FORM THE REPORT CALLS FOR.
014700*    04/09/2007 KAL DST-1305 - ADDED FOR THE DASHED DATE EDIT.
014800*
014900 01  WS-EDIT-FIELDS.
015000     05  WS-EDIT-DATE-X               PIC X(10)  VALUE SPACES.
015100     05  WS-EDIT-AMT-9                PIC ZZZ,ZZZ,ZZ9.99-.
015200     05  WS-EDIT-DATE-N               PIC 9(8)   VALUE ZERO.
015300     05  WS-EDIT-DATE-BRK REDEFINES WS-EDIT-DATE-N.
015400         10  WS-EDIT-DATE-CC          PIC 9(2).
015500         10  WS-EDIT-DATE-YY          PIC 9(2).
015600         10  WS-EDIT-DATE-MM          PIC 9(2).
015700         10  WS-EDIT-DATE-DD          PIC 9(2).
015800
015900
016000 PROCEDURE DIVISION.
016100*
016200*    RUN THE THREE ANALYSIS SUBPROGRAMS, THEN OPEN THE OUTPUT
016300*    STORES THEY JUST LOADED AS INPUT SO THE SUMMARY REPORT CAN
016400*    RE-READ THEM FOR THE ONE TICKER ON THE SECURITY INFO FILE.
016500*    THE REPORT IS BUILT ENTIRELY FROM WHAT THE SUBPROGRAMS LEFT
016600*    BEHIND - THIS PROGRAM NEVER COMPUTES A METRIC OF ITS OWN.
016700*
016800 0000-MAINLINE.
016900*    STEP 1 OF 6 - RUN SMP07/SGX08/SML09 IN SEQUENCE.
017000     PERFORM 1000-RUN-SUBPROGRAMS THRU 1000-RUN-SUBPROGRAMS-EXIT.
017100*    STEP 2 OF 6 - OPEN THE FOUR FILES THIS DRIVER OWNS.
017200     PERFORM 1500-OPEN-REPORT-INPUTS
017300        THRU 1500-OPEN-REPORT-INPUTS-EXIT.
017400*    STEP 3 OF 6 - THE TICKER MUST BE ON HAND BEFORE EITHER STORE
017500*    CAN BE POSITIONED - BOTH SCANS BELOW START ON A KEY BUILT
017600*    FROM IT.
017700     PERFORM 1600-READ-TICKER THRU 1600-READ-TICKER-EXIT.
017800*    STEP 4 OF 6 - PULL THE LATEST METRICS RECORD AND RECORD COUNT.
017900     PERFORM 2000-SCAN-METRICS-STORE
018000        THRU 2000-SCAN-METRICS-STORE-EXIT.
018100*    STEP 5 OF 6 - PULL EVERY CROSSOVER EVENT DATE ON HAND.
018200     PERFORM 3000-SCAN-SIGNAL-STORE
018300        THRU 3000-SCAN-SIGNAL-STORE-EXIT.
018400*    STEP 6 OF 6 - PRINT THE REPORT, THEN CLOSE UP AND STOP.
018500     PERFORM 5000-BUILD-SUMMARY THRU 5000-BUILD-SUMMARY-EXIT.
018600*    THE FILES CLOSE BEFORE THE STOP RUN - NO REPORT LINE IS
018700*    LEFT UNFLUSHED WHEN THE JOB STEP ENDS NORMALLY.
018800     PERFORM 9100-CLOSE-FILES THRU 9100-CLOSE-FILES-EXIT.
018900     STOP RUN.
019000
019100******************************************************************
019200* CHAIN THE THREE ANALYSIS SUBPROGRAMS - PROCESS, DETECT, LOAD.  *
019300* EACH RUNS AGAINST FIXED DD-NAME ASSIGNS SET UP BY THE JOB.     *
019400******************************************************************
019500 1000-RUN-SUBPROGRAMS.
019600*    ORDER MATTERS HERE - SGX08 READS THE METRICS FEED SMP07
019700*    PRODUCES, AND SML09 LOADS BOTH THE METRICS AND SIGNAL FEEDS
019800*    INTO THE KEYED STORES THIS DRIVER SCANS BELOW.
019900*    11/03/2003 KAL DST-1140 - THE THREE TRACE LINES BELOW ONLY
020000*    FIRE WHEN UPSI-0 IS ON - LEAVE IT OFF FOR NORMAL RUNS.
020100     IF SAD-VERBOSE-TRACE-SW
020200        DISPLAY 'SAD0100 - CALLING SMP07'
020300     END-IF
020400*    METRICS PROCESSOR - VALIDATES PRICES, ALIGNS FUNDAMENTALS,
020500*    COMPUTES EVERY DAILY METRIC AND WRITES DMR.TIP04.
020600     CALL 'SMP07'.
020700     IF SAD-VERBOSE-TRACE-SW
020800*    SGX08 REQUIRES SMP07 TO HAVE POSTED THE SMA-50/SMA-200
020900*    FIELDS FIRST - THE CALL ORDER BELOW IS NOT ARBITRARY.
021000        DISPLAY 'SAD0101 - CALLING SGX08'
021100     END-IF
021200*    SIGNAL DETECTOR - SCANS DMR.TIP04 FOR SMA CROSSOVERS AND
021300*    WRITES SGE.TIP05.
021400     CALL 'SGX08'.
021500     IF SAD-VERBOSE-TRACE-SW
021600*    SML09 RUNS LAST SO IT LOADS BOTH THE METRICS AND SIGNAL
021700*    STORES THIS PROGRAM'S OWN REPORT WILL READ BACK BELOW.
021800        DISPLAY 'SAD0102 - CALLING SML09'
021900     END-IF
022000*    PERSISTENCE LOADER - UPSERTS BOTH FEEDS INTO THE TWO KEYED
022100*    STORES THIS DRIVER SCANS FURTHER DOWN.
022200*    NO RETURN-CODE TEST FOLLOWS ANY OF THE THREE CALLS - A
022300*    SUBPROGRAM ABEND PROPAGATES STRAIGHT UP AND STOPS THE STEP.
022400     CALL 'SML09'.
022500 1000-RUN-SUBPROGRAMS-EXIT.
022600     EXIT.
022700
022800*
022900*    THE INFO FILE OPENS INPUT SINCE THE DRIVER ONLY NEEDS TO
023000*    READ THE RUN'S TICKER OFF OF IT; BOTH KEYED STORES ALSO
023100*    OPEN INPUT-ONLY - THIS PROGRAM NEVER WRITES TO EITHER, ONLY
023200*    TO THE REPORT.
023300*
023400 1500-OPEN-REPORT-INPUTS.
023500*    THE INFO FILE, BOTH VSAM STORES, AND THE REPORT ALL OPEN
023600*    TOGETHER HERE, AFTER THE THREE LOADERS ABOVE HAVE ALREADY
023700*    POSTED THE STORES THIS PROGRAM IS ABOUT TO READ.
023800     OPEN INPUT SIF-INFO-FILE
023900     OPEN INPUT DMR-METRICS-STORE
024000     OPEN INPUT SGE-SIGNAL-STORE
024100     OPEN OUTPUT RSR-REPORT-OUT.
024200*    THE REPORT DATASET OPENS OUTPUT - A FRESH DD EVERY RUN, NOT
024300*    APPENDED TO A PRIOR RUN'S REPORT.
024400 1500-OPEN-REPORT-INPUTS-EXIT.
024500     EXIT.
024600
024700*
024800*    THE SECURITY INFO FEED CARRIES EXACTLY ONE RECORD PER RUN -
024900*    AN EMPTY FILE MEANS THE JOB WAS SET UP WITHOUT A TICKER, SO
025000*    THE RUN IS ABENDED WITH A NONZERO RETURN CODE RATHER THAN
025100*    LET THE SCANS BELOW RUN AGAINST A SPACES-FILLED KEY.
025200*
025300 1600-READ-TICKER.
025400     READ SIF-INFO-FILE
025500         AT END
025600*            RETURN-CODE 16 IS THIS SHOP'S STANDARD ABEND-LEVEL
025700*            SEVERITY FOR A MISSING-INPUT CONDITION.
025800             DISPLAY 'SAD0210 - SECURITY INFO FILE EMPTY, RUN '
025900                      'TERMINATED'
026000             MOVE 16 TO RETURN-CODE
026100*            CLOSE WHATEVER OPENED SUCCESSFULLY BEFORE STOPPING -
026200*            AN ABENDING RUN STILL OWES DASD ITS FILE CLOSES.
026300             PERFORM 9100-CLOSE-FILES THRU 9100-CLOSE-FILES-EXIT
026400             STOP RUN
026500     END-READ.
026600*    THE ABEND ABOVE ONLY FIRES ON AN EMPTY INFO FILE - A
026700*    NORMAL READ FALLS STRAIGHT THROUGH TO HERE.
026800     MOVE SIF-TICKER-SYMBOL-ID TO WS-RUN-TICKER-ID.
026900*    ONCE THE TICKER IS HELD HERE, EVERY PARAGRAPH BELOW BUILDS
027000*    ITS KEY OFF WS-RUN-TICKER-ID RATHER THAN RE-READING THE
027100*    INFO FILE A SECOND TIME.
027200 1600-READ-TICKER-EXIT.
027300     EXIT.
027400
027500******************************************************************
027600* POSITION TO THE FIRST DAILY-METRICS RECORD FOR THIS TICKER AND *
027700* READ FORWARD, ASCENDING BY TRADE DATE, TALLYING THE RECORD     *
027800* COUNT AND RETAINING THE LAST (MOST RECENT) RECORD ON HAND.     *
027900******************************************************************
028000 2000-SCAN-METRICS-STORE.
028100*    BUILD THE LOW KEY FOR THIS TICKER - ZERO TRADE DATE SORTS
028200*    AHEAD OF EVERY REAL DATE THE TICKER COULD HAVE - AND START
028300*    THE INDEXED FILE THERE.  START ... NOT LESS THAN POSITIONS
028400*    TO THE FIRST RECORD AT OR AFTER THIS KEY EVEN IF THIS EXACT
028500*    KEY DOES NOT EXIST.
028600     MOVE SPACES TO DMS-METRICS-REC.
028700     MOVE WS-RUN-TICKER-ID TO DMS-TICKER-SYMBOL-ID.
028800     MOVE ZERO TO DMS-TRADE-DATE-N.
028900*    DMS-METRICS-KEY IS THE GROUP OF THE TWO FIELDS JUST SET -
029000*    TICKER THEN TRADE DATE, IN THAT ORDER.
029100     START DMR-METRICS-STORE KEY IS NOT LESS THAN DMS-METRICS-KEY
029200         INVALID KEY
029300*            NO RECORD ON THE STORE AT OR AFTER THE LOW KEY -
029400*            THIS TICKER HAS NO METRICS ON FILE YET.
029500             SET WS-DMS-EOF TO TRUE
029600     END-START.
029700*    THE LOOP RUNS UNTIL EITHER A TRUE END OF FILE OR THE
029800*    TICKER-CHANGE TEST INSIDE 2010 SETS WS-DMS-EOF ITSELF.
029900     PERFORM 2010-READ-NEXT-METRIC THRU 2010-READ-NEXT-METRIC-EXIT
030000*    THE LOOP TEST IS SATISFIED EITHER BY A TRUE END OF FILE OR
030100*    BY 2010'S OWN TICKER-CHANGE LOGIC BELOW.
030200        UNTIL WS-DMS-EOF.
030300 2000-SCAN-METRICS-STORE-EXIT.
030400     EXIT.
030500
030600 2010-READ-NEXT-METRIC.
030700     READ DMR-METRICS-STORE NEXT RECORD
030800         AT END
030900             SET WS-DMS-EOF TO TRUE
031000     END-READ.
031100     IF NOT WS-DMS-EOF
031200*       THE STORE IS KEYED BY TICKER THEN DATE, SO THE FIRST
031300*       RECORD BELONGING TO A DIFFERENT TICKER MARKS THE END OF
031400*       THIS TICKER'S RUN OF RECORDS - TREAT IT AS EOF RATHER
031500*       THAN READING PAST IT INTO THE NEXT TICKER'S HISTORY.
031600        IF DMS-TICKER-SYMBOL-ID = WS-RUN-TICKER-ID
031700           ADD 1 TO WS-METRIC-COUNT-CT
031800*          EACH RECORD OVERWRITES THE LATEST-METRIC HOLD AREA -
031900*          SINCE THE SCAN IS ASCENDING, THE LAST ONE COPIED IN
032000*          WHEN THE LOOP ENDS IS THE MOST RECENT TRADING DAY.
032100           MOVE DMS-DAILY-METRICS-RECORD
032200             TO WLM-DAILY-METRICS-RECORD
032300*    WS-DMS-FOUND GATES THE LATEST-DAY BLOCK IN 5000 - A TICKER
032400*    WITH NO METRICS ROWS AT ALL LEAVES IT OFF.
032500           SET WS-DMS-FOUND TO TRUE
032600        ELSE
032700           SET WS-DMS-EOF TO TRUE
032800        END-IF
032900     END-IF.
033000 2010-READ-NEXT-METRIC-EXIT.
033100     EXIT.
033200
033300******************************************************************
033400* POSITION TO THE FIRST SIGNAL-EVENT RECORD FOR THIS TICKER AND  *
033500* READ FORWARD, TALLYING GOLDEN/DEATH CROSS COUNTS AND LOADING   *
033600* THE EVENT DATE INTO THE DATE TABLE FOR ITS SIGNAL TYPE - THE   *
033700* SUMMARY REPORT PRINTS THE FULL LIST FOR EACH TYPE, NOT JUST    *
033800* THE MOST RECENT DATE.                                          *
033900* 04/02/2007 KAL DST-1290 - TABLE-LOAD REPLACES LATEST-DATE HOLD.*
034000******************************************************************
034100 3000-SCAN-SIGNAL-STORE.
034200*    SAME LOW-KEY START IDIOM AS 2000 ABOVE, AGAINST THE SIGNAL
034300*    STORE'S TICKER/DATE/CODE KEY - LOW-VALUES ON THE SIGNAL CODE
034400*    SORTS AHEAD OF BOTH REAL SIGNAL CODE VALUES.
034500     MOVE SPACES TO SGS-SIGNAL-REC.
034600     MOVE WS-RUN-TICKER-ID TO SGS-TICKER-SYMBOL-ID.
034700*    SAME KEY-BUILD IDIOM AS 2000 - TICKER, THEN LOW VALUE ON
034800*    THE REMAINING KEY PARTS.
034900     MOVE ZERO TO SGS-EVENT-DATE-N.
035000     MOVE LOW-VALUES TO SGS-SIGNAL-CDE.
035100*    SGS-SIGNAL-KEY IS TICKER, DATE, THEN CODE - LOW-VALUES ON
035200*    THE CODE MEANS THIS KEY SORTS BEFORE EVERY REAL SIGNAL ON
035300*    THIS TICKER'S FIRST TRADE DATE.
035400     START SGE-SIGNAL-STORE KEY IS NOT LESS THAN SGS-SIGNAL-KEY
035500         INVALID KEY
035600*            NO SIGNAL RECORD ON FILE FOR THIS TICKER - NORMAL
035700*            FOR A TICKER TOO NEW TO HAVE SEEN A CROSSOVER YET.
035800             SET WS-SGS-EOF TO TRUE
035900     END-START.
036000*    SAME UNTIL-CLAUSE SHAPE AS 2000 ABOVE - EITHER A TRUE EOF
036100*    OR 3010'S OWN TICKER-CHANGE TEST ENDS THE LOOP.
036200     PERFORM 3010-READ-NEXT-SIGNAL THRU 3010-READ-NEXT-SIGNAL-EXIT
036300        UNTIL WS-SGS-EOF.
036400 3000-SCAN-SIGNAL-STORE-EXIT.
036500     EXIT.
036600
036700 3010-READ-NEXT-SIGNAL.
036800     READ SGE-SIGNAL-STORE NEXT RECORD
036900         AT END
037000             SET WS-SGS-EOF TO TRUE
037100     END-READ.
037200     IF NOT WS-SGS-EOF
037300*       SAME TICKER-CHANGE-MEANS-EOF TEST AS 2010 ABOVE.
037400        IF SGS-TICKER-SYMBOL-ID = WS-RUN-TICKER-ID
037500*          EVERY GOLDEN-CROSS RECORD ON HAND FOR THIS TICKER
037600*          GOES INTO THE TABLE, UP TO THE 6300-ENTRY CEILING -
037700*          THAT CEILING MATCHES ROUGHLY 25 YEARS OF DAILY BARS,
037800*          FAR MORE THAN ANY ONE TICKER SHOULD EVER TRIP.
037900           IF SGS-SIGNAL-GOLDEN-CROSS
038000              ADD 1 TO WS-GOLDEN-COUNT-CT
038100*             A COUNT PAST THE CEILING STILL TALLIES BUT STOPS
038200*             LOADING THE TABLE - THE REPORT'S VARYING LOOP IN
038300*             5000 ALSO CAPS AT WS-MAX-SIGNALS-CT SO THE TWO
038400*             STAY IN STEP.
038500*    A COUNT PAST THE TABLE'S CEILING SIMPLY STOPS LOADING -
038600*    IT STILL TALLIES IN WS-GOLDEN-COUNT-CT ABOVE.
038700              IF WS-GOLDEN-COUNT-CT <= WS-MAX-SIGNALS-CT
038800                 MOVE SGS-EVENT-DATE-N
038900                   TO WS-GOLDEN-DATE-TABLE (WS-GOLDEN-COUNT-CT)
039000              END-IF
039100           END-IF
039200*          MIRROR OF THE GOLDEN-CROSS TEST ABOVE, AGAINST THE
039300*          DEATH-CROSS TABLE.
039400           IF SGS-SIGNAL-DEATH-CROSS
039500              ADD 1 TO WS-DEATH-COUNT-CT
039600              IF WS-DEATH-COUNT-CT <= WS-MAX-SIGNALS-CT
039700                 MOVE SGS-EVENT-DATE-N
039800                   TO WS-DEATH-DATE-TABLE (WS-DEATH-COUNT-CT)
039900              END-IF
040000           END-IF
040100*    A DIFFERENT TICKER HERE MEANS THE RUN'S TICKER HAS NO MORE
040200*    ROWS ON THE STORE - TREAT IT AS EOF WITHOUT READING ANY
040300*    FURTHER.
040400        ELSE
040500           SET WS-SGS-EOF TO TRUE
040600        END-IF
040700     END-IF.
040800 3010-READ-NEXT-SIGNAL-EXIT.
040900     EXIT.
041000
041100******************************************************************
041200* PRINT THE RUN SUMMARY REPORT - TICKER, METRIC RECORD COUNT,    *
041300* CROSSOVER EVENT COUNTS AND LATEST DATES, AND THE LATEST DAY'S  *
041400* METRICS (N/A SHOWN FOR ANY VALUE FLAGGED NOT AVAILABLE).       *
041500******************************************************************
041600 5000-BUILD-SUMMARY.
041700*    TOP-OF-FORM STARTS A FRESH PAGE FOR EVERY RUN - THIS REPORT
041800*    IS ALWAYS A SINGLE TICKER'S WORTH OF OUTPUT, ONE PAGE PER
041900*    JOB STEP.
042000     MOVE SPACES TO RSR-REPORT-REC.
042100     MOVE 'SECURITY ANALYZED:' TO RSR-TKR-LABEL.
042200     MOVE WS-RUN-TICKER-ID     TO RSR-TKR-VALUE.
042300     WRITE RSR-REPORT-REC AFTER ADVANCING TOP-OF-FORM.
042400*    THE TICKER LINE IS ALWAYS THE FIRST LINE OF A FRESH PAGE.
042500
042600*    THE RECORD COUNT LINE - HOW MANY DAYS OF METRICS 2000 FOUND
042700*    FOR THIS TICKER.
042800     MOVE SPACES TO RSR-REPORT-REC.
042900     MOVE 'METRIC RECORDS PRODUCED FOR TICKER:' TO RSR-CNT-LABEL.
043000     MOVE WS-METRIC-COUNT-CT TO RSR-CNT-VALUE.
043100*    RSR-CNT-VALUE IS A NUMERIC-EDITED FIELD - THE COMP COUNTER
043200*    MOVES INTO IT WITH NO EXPLICIT EDIT NEEDED.
043300     WRITE RSR-REPORT-REC AFTER ADVANCING 2 LINES.
043400
043500*    A ZERO GOLDEN-CROSS COUNT MEANS THE TABLE IS EMPTY - PRINT
043600*    A SINGLE N/A LINE RATHER THAN THE VARYING LOOP BELOW.
043700     MOVE SPACES TO RSR-REPORT-REC.
043800     MOVE 'GOLDEN CROSS EVENTS DETECTED:' TO RSR-HDG-TEXT.
043900     WRITE RSR-REPORT-REC AFTER ADVANCING 2 LINES.
044000     IF WS-GOLDEN-COUNT-CT > ZERO
044100*       ONE PERFORM PER DATE ON HAND, ASCENDING AS LOADED BY
044200*       3010 - THE UNTIL CLAUSE'S SECOND TEST IS A BELT-AND-
044300*       SUSPENDERS CAP AGAINST THE TABLE'S 6300-ENTRY CEILING.
044400        PERFORM 5010-PRINT-GOLDEN-DATE THRU 5010-PRINT-GOLDEN-DATE-EXIT
044500           VARYING WS-SUB-CT FROM 1 BY 1
044600           UNTIL WS-SUB-CT > WS-GOLDEN-COUNT-CT
044700              OR WS-SUB-CT > WS-MAX-SIGNALS-CT
044800     ELSE
044900        MOVE SPACES TO RSR-REPORT-REC
045000        MOVE 'N/A' TO RSR-DTL-DATE-VALUE
045100        WRITE RSR-REPORT-REC AFTER ADVANCING 1 LINES
045200     END-IF.
045300
045400*    MIRROR OF THE GOLDEN-CROSS BLOCK ABOVE, AGAINST THE
045500*    DEATH-CROSS COUNT AND TABLE.
045600     MOVE SPACES TO RSR-REPORT-REC.
045700     MOVE 'DEATH CROSS EVENTS DETECTED:' TO RSR-HDG-TEXT.
045800     WRITE RSR-REPORT-REC AFTER ADVANCING 2 LINES.
045900     IF WS-DEATH-COUNT-CT > ZERO
046000*    ANY DATE PAST THE 6300-ENTRY CEILING NEVER MADE IT INTO
046100*    THE TABLE IN 3010, SO THE SECOND UNTIL TEST HERE IS THE
046200*    SAME BELT-AND-SUSPENDERS GUARD AS THE GOLDEN-CROSS LOOP.
046300        PERFORM 5020-PRINT-DEATH-DATE THRU 5020-PRINT-DEATH-DATE-EXIT
046400           VARYING WS-SUB-CT FROM 1 BY 1
046500           UNTIL WS-SUB-CT > WS-DEATH-COUNT-CT
046600              OR WS-SUB-CT > WS-MAX-SIGNALS-CT
046700     ELSE
046800        MOVE SPACES TO RSR-REPORT-REC
046900        MOVE 'N/A' TO RSR-DTL-DATE-VALUE
047000        WRITE RSR-REPORT-REC AFTER ADVANCING 1 LINES
047100     END-IF.
047200
047300*    THE LATEST-DAY BLOCK ONLY PRINTS WHEN THE METRICS SCAN
047400*    ACTUALLY FOUND AT LEAST ONE RECORD FOR THIS TICKER - A
047500*    TICKER WITH NO PRICE HISTORY YET HAS NOTHING TO SHOW HERE.
047600     IF WS-DMS-FOUND
047700        PERFORM 5100-PRINT-LATEST-DAY
047800           THRU 5100-PRINT-LATEST-DAY-EXIT
047900     END-IF.
048000 5000-BUILD-SUMMARY-EXIT.
048100     EXIT.
048200
048300******************************************************************
048400* WRITE ONE DETAIL LINE PER GOLDEN-CROSS DATE ON HAND, ASCENDING *
048500* AS LOADED BY THE 3000 SCAN.                                    *
048600* 04/02/2007 KAL DST-1290 - NEW, REPLACES SINGLE LATEST-DATE     *
048700*                           PRINT.                               *
048800******************************************************************
048900 5010-PRINT-GOLDEN-DATE.
049000*    WS-SUB-CT IS THE VARYING SUBSCRIPT SUPPLIED BY THE CALLING
049100*    PERFORM IN 5000 - THIS PARAGRAPH JUST PRINTS ONE ENTRY.
049200     MOVE SPACES TO RSR-REPORT-REC.
049300     MOVE WS-GOLDEN-DATE-TABLE (WS-SUB-CT) TO WS-EDIT-DATE-N.
049400     PERFORM 5090-EDIT-DATE-DASHED THRU 5090-EDIT-DATE-DASHED-EXIT.
049500*    RSR-DTL-DATE-VALUE IS THE GOLDEN/DEATH DETAIL LINE'S ONLY
049600*    VARIABLE FIELD - LABEL TEXT COMES FROM THE HEADING LINE
049700*    PRINTED JUST ABOVE BY 5000.
049800     MOVE WS-EDIT-DATE-X TO RSR-DTL-DATE-VALUE.
049900     WRITE RSR-REPORT-REC AFTER ADVANCING 1 LINES.
050000 5010-PRINT-GOLDEN-DATE-EXIT.
050100     EXIT.
050200
050300******************************************************************
050400* WRITE ONE DETAIL LINE PER DEATH-CROSS DATE ON HAND, ASCENDING  *
050500* AS LOADED BY THE 3000 SCAN.                                    *
050600* 04/02/2007 KAL DST-1290 - NEW, REPLACES SINGLE LATEST-DATE     *
050700*                           PRINT.                               *
050800******************************************************************
050900 5020-PRINT-DEATH-DATE.
051000*    IDENTICAL TO 5010 EXCEPT FOR THE TABLE - KEPT AS ITS OWN
051100*    PARAGRAPH RATHER THAN PASSING THE TABLE NAME AS A PARAMETER,
051200*    SINCE COBOL 74/85 GIVES NO CLEAN WAY TO DO THAT.
051300     MOVE SPACES TO RSR-REPORT-REC.
051400     MOVE WS-DEATH-DATE-TABLE (WS-SUB-CT) TO WS-EDIT-DATE-N.
051500     PERFORM 5090-EDIT-DATE-DASHED THRU 5090-EDIT-DATE-DASHED-EXIT.
051600*    SAME LAYOUT AS THE GOLDEN-CROSS DETAIL LINE ABOVE.
051700     MOVE WS-EDIT-DATE-X TO RSR-DTL-DATE-VALUE.
051800     WRITE RSR-REPORT-REC AFTER ADVANCING 1 LINES.
051900 5020-PRINT-DEATH-DATE-EXIT.
052000     EXIT.
052100
052200*
052300*    ONE DETAIL LINE PER FIELD ON THE LATEST TRADING DAY'S
052400*    METRICS RECORD.  EVERY OPTIONAL VALUE (BOTH SMAS, PCT FROM
052500*    HIGH, AND ALL THREE FUNDAMENTAL RATIOS) TESTS ITS OWN
052600*    AVAILABILITY 88-LEVEL BEFORE PRINTING, SINCE A TICKER WITH
052700*    LESS THAN A FULL WINDOW OF HISTORY OR FUNDAMENTALS ON FILE
052800*    LEGITIMATELY HAS SOME OF THESE FLAGGED NOT AVAILABLE.
052900*    07/11/2000 KAL DST-0901 - PARAGRAPH ADDED WHOLE.
053000*
053100 5100-PRINT-LATEST-DAY.
053200     MOVE SPACES TO RSR-REPORT-REC.
053300     MOVE 'LATEST TRADING DAY METRICS:' TO RSR-HDG-TEXT.
053400     WRITE RSR-REPORT-REC AFTER ADVANCING 2 LINES.
053500
053600*    TRADE DATE AND CLOSE PRICE ARE ALWAYS PRESENT ON ANY METRICS
053700*    RECORD - NO AVAILABILITY TEST NEEDED FOR EITHER.
053800*    04/09/2007 KAL DST-1305 - DATE NOW ROUTED THROUGH 5090
053900*    RATHER THAN MOVED UNEDITED.
054000     MOVE SPACES TO RSR-REPORT-REC.
054100     MOVE 'TRADE DATE            ' TO RSR-MTL-LABEL.
054200     MOVE WLM-TRADE-DATE-N TO WS-EDIT-DATE-N.
054300     PERFORM 5090-EDIT-DATE-DASHED THRU 5090-EDIT-DATE-DASHED-EXIT.
054400     MOVE WS-EDIT-DATE-X TO RSR-MTL-VALUE.
054500     WRITE RSR-REPORT-REC AFTER ADVANCING 1 LINES.
054600
054700*    WS-EDIT-AMT-9 IS THE SHARED SIGNED-EDITED AMOUNT FIELD USED
054800*    BY EVERY DOLLAR VALUE PRINTED BELOW.
054900     MOVE SPACES TO RSR-REPORT-REC.
055000     MOVE 'CLOSE PRICE            ' TO RSR-MTL-LABEL.
055100     MOVE WLM-CLOSE-PRICE-AMT TO WS-EDIT-AMT-9.
055200*    NO AVAILABILITY TEST ON CLOSE PRICE - IT IS SET FROM THE
055300*    RAW FEED RECORD EVERY DAY, NEVER COMPUTED OR DEFAULTED.
055400     MOVE WS-EDIT-AMT-9 TO RSR-MTL-VALUE.
055500*    SMA-50 IS THE ONLY ONE OF THE EIGHT FIELDS BELOW WHOSE
055600*    N/A CASE IS ACTUALLY COMMON IN PRACTICE - A TICKER LESS
055700*    THAN 50 TRADING DAYS OLD HITS IT ON EVERY RUN.
055800     WRITE RSR-REPORT-REC AFTER ADVANCING 1 LINES.
055900
056000*    SMA-50 IS NOT AVAILABLE UNTIL SMP07 HAS SEEN THE SHORT
056100*    WINDOW'S MINIMUM RUN OF TRADING DAYS FOR THIS TICKER.
056200     MOVE SPACES TO RSR-REPORT-REC.
056300     MOVE 'SMA-50                 ' TO RSR-MTL-LABEL.
056400     IF WLM-SMA-50-AVAILABLE
056500*       AVAILABLE - EDIT AND MOVE THE COMPUTED AVERAGE.
056600        MOVE WLM-SMA-50-AMT TO WS-EDIT-AMT-9
056700        MOVE WS-EDIT-AMT-9 TO RSR-MTL-VALUE
056800     ELSE
056900*       NOT YET AVAILABLE - PRINT THE LITERAL RATHER THAN A
057000*       MISLEADING ZERO.
057100        MOVE 'N/A' TO RSR-MTL-VALUE
057200     END-IF.
057300     WRITE RSR-REPORT-REC AFTER ADVANCING 1 LINES.
057400
057500*    MIRROR OF THE SMA-50 BLOCK ABOVE, AGAINST THE LONG WINDOW.
057600     MOVE SPACES TO RSR-REPORT-REC.
057700     MOVE 'SMA-200                ' TO RSR-MTL-LABEL.
057800*    SMA-200 TAKES FOUR TIMES AS LONG TO SEASON AS SMA-50 - A
057900*    TICKER CAN LEGITIMATELY SHOW ONE AVAILABLE AND NOT THE
058000*    OTHER.
058100     IF WLM-SMA-200-AVAILABLE
058200        MOVE WLM-SMA-200-AMT TO WS-EDIT-AMT-9
058300        MOVE WS-EDIT-AMT-9 TO RSR-MTL-VALUE
058400     ELSE
058500        MOVE 'N/A' TO RSR-MTL-VALUE
058600     END-IF.
058700     WRITE RSR-REPORT-REC AFTER ADVANCING 1 LINES.
058800
058900*    52-WEEK HIGH IS ALWAYS AVAILABLE ONCE ANY PRICE HISTORY
059000*    EXISTS - IT SEEDS OFF THE FIRST DAY ON HAND, UNLIKE THE
059100*    SMAS AND PCT-FROM-HIGH BELOW.
059200     MOVE SPACES TO RSR-REPORT-REC.
059300     MOVE '52-WEEK HIGH            ' TO RSR-MTL-LABEL.
059400     MOVE WLM-HIGH-52WK-AMT TO WS-EDIT-AMT-9.
059500*    NO AVAILABILITY 88-LEVEL TO TEST - THE FIELD IS SEEDED THE
059600*    MOMENT THE FIRST DAY'S CLOSE IS SEEN, PER SMP07'S 4300.
059700     MOVE WS-EDIT-AMT-9 TO RSR-MTL-VALUE.
059800     WRITE RSR-REPORT-REC AFTER ADVANCING 1 LINES.
059900
060000*    PCT FROM HIGH IS FLAGGED NOT AVAILABLE ONLY ON THE DEGENERATE
060100*    ZERO-HIGH CASE GUARDED IN SMP07'S 4300 PARAGRAPH.
060200     MOVE SPACES TO RSR-REPORT-REC.
060300     MOVE 'PERCENT FROM HIGH       ' TO RSR-MTL-LABEL.
060400     IF WLM-PCT-FROM-HIGH-AVAILABLE
060500        MOVE WLM-PCT-FROM-HIGH-AMT TO WS-EDIT-AMT-9
060600        MOVE WS-EDIT-AMT-9 TO RSR-MTL-VALUE
060700     ELSE
060800        MOVE 'N/A' TO RSR-MTL-VALUE
060900     END-IF.
061000     WRITE RSR-REPORT-REC AFTER ADVANCING 1 LINES.
061100
061200*    THE THREE FUNDAMENTAL RATIOS BELOW ARE ONLY AS-OF THE MOST
061300*    RECENT QUARTER FORWARD-FILLED ONTO THIS TRADE DATE BY SMP07 -
061400*    ALL THREE ARE FLAGGED NOT AVAILABLE TOGETHER WHEN NO
061500*    QUARTERLY FUNDAMENTALS RECORD HAS BEEN SEEN YET FOR THIS
061600*    TICKER.
061700     MOVE SPACES TO RSR-REPORT-REC.
061800     MOVE 'BOOK VALUE PER SHARE    ' TO RSR-MTL-LABEL.
061900     IF WLM-BVPS-AVAILABLE
062000        MOVE WLM-BVPS-AMT TO WS-EDIT-AMT-9
062100        MOVE WS-EDIT-AMT-9 TO RSR-MTL-VALUE
062200     ELSE
062300        MOVE 'N/A' TO RSR-MTL-VALUE
062400     END-IF.
062500     WRITE RSR-REPORT-REC AFTER ADVANCING 1 LINES.
062600
062700*    PRICE-TO-BOOK CAN BE FLAGGED NOT AVAILABLE ON ITS OWN EVEN
062800*    WHEN BVPS IS PRESENT, IF BVPS ITSELF IS ZERO - SEE SMP07'S
062900*    4400 PARAGRAPH FOR THE DIVIDE-BY-ZERO GUARD.
063000     MOVE SPACES TO RSR-REPORT-REC.
063100     MOVE 'PRICE TO BOOK RATIO     ' TO RSR-MTL-LABEL.
063200     IF WLM-PB-RATIO-AVAILABLE
063300        MOVE WLM-PB-RATIO-AMT TO WS-EDIT-AMT-9
063400        MOVE WS-EDIT-AMT-9 TO RSR-MTL-VALUE
063500     ELSE
063600        MOVE 'N/A' TO RSR-MTL-VALUE
063700     END-IF.
063800     WRITE RSR-REPORT-REC AFTER ADVANCING 1 LINES.
063900
064000*    LAST OF THE THREE FUNDAMENTAL RATIOS - SAME AVAILABILITY
064100*    RATIONALE AS BVPS AND PRICE-TO-BOOK ABOVE.
064200     MOVE SPACES TO RSR-REPORT-REC.
064300     MOVE 'ENTERPRISE VALUE        ' TO RSR-MTL-LABEL.
064400*    THE LAST DETAIL LINE ON THE REPORT - 5100 RETURNS TO 5000
064500*    ONCE THIS PARAGRAPH FALLS THROUGH ITS EXIT.
064600     IF WLM-EV-AVAILABLE
064700        MOVE WLM-EV-AMT TO WS-EDIT-AMT-9
064800        MOVE WS-EDIT-AMT-9 TO RSR-MTL-VALUE
064900     ELSE
065000        MOVE 'N/A' TO RSR-MTL-VALUE
065100     END-IF.
065200     WRITE RSR-REPORT-REC AFTER ADVANCING 1 LINES.
065300 5100-PRINT-LATEST-DAY-EXIT.
065400     EXIT.
065500
065600******************************************************************
065700* SPLIT A RAW CCYYMMDD DATE (ON HAND IN WS-EDIT-DATE-N/-BRK) INTO *
065800* THE DASHED YYYY-MM-DD FORM RSR-DTL-DATE-VALUE AND RSR-MTL-VALUE *
065900* ARE SIZED FOR.  CALLER MOVES THE RAW DATE TO WS-EDIT-DATE-N     *
066000* BEFORE PERFORMING THIS PARAGRAPH.                               *
066100* 04/09/2007 KAL DST-1305 - NEW, REPLACES THE UNEDITED MOVE.      *
066200******************************************************************
066300 5090-EDIT-DATE-DASHED.
066400*    THE REDEFINES OVER WS-EDIT-DATE-N SPLITS THE EIGHT DIGITS
066500*    INTO CC/YY/MM/DD GROUPS - STRING THEN REASSEMBLES THEM WITH
066600*    THE DASHES THE REPORT LAYOUT CALLS FOR.
066700     MOVE SPACES TO WS-EDIT-DATE-X.
066800*    CLEAR THE TARGET BEFORE THE STRING BUILDS INTO IT - A
066900*    LEFTOVER VALUE FROM A PRIOR CALL WOULD OTHERWISE SHOW
067000*    THROUGH IN ANY UNUSED TRAILING POSITIONS.
067100     STRING WS-EDIT-DATE-CC WS-EDIT-DATE-YY '-'
067200            WS-EDIT-DATE-MM '-' WS-EDIT-DATE-DD
067300*    WS-EDIT-DATE-X COMES BACK TO THE CALLER ALREADY DASHED -
067400*    NEITHER 5010, 5020 NOR 5100 DOES ANY FURTHER EDITING ON IT.
067500            DELIMITED BY SIZE INTO WS-EDIT-DATE-X.
067600 5090-EDIT-DATE-DASHED-EXIT.
067700     EXIT.
067800
067900*
068000*    CLOSE ALL FOUR FILES - THE INFO FEED, THE REPORT, AND BOTH
068100*    KEYED STORES - BEFORE THE MAINLINE STOPS THE RUN.  1600 ALSO
068200*    CALLS THIS PARAGRAPH ON THE EARLY-ABEND PATH WHEN THE INFO
068300*    FILE COMES UP EMPTY.
068400*
068500 9100-CLOSE-FILES.
068600     CLOSE SIF-INFO-FILE
068700           RSR-REPORT-OUT
068800           DMR-METRICS-STORE
068900           SGE-SIGNAL-STORE.
069000*    THE SAME FOUR-FILE CLOSE RUNS WHETHER THE PROGRAM GOT HERE
069100*    NORMALLY THROUGH 0000 OR EARLY THROUGH 1600'S ABEND PATH.
069200 9100-CLOSE-FILES-EXIT.
069300     EXIT.
