000100******************************************************************
000200*                                                                *
000300* OBJECT NAME:  RSR.TIP06                                       *
000400*                                                                *
000500* DESCRIPTION:  RUN SUMMARY REPORT LINE.  ONE PHYSICAL 80-BYTE   *
000600*               PRINT AREA CARRYING FIVE ALTERNATE VIEWS - ONE   *
000700*               PER LINE TYPE WRITTEN BY THE SUMMARY REPORTER -  *
000800*               EXACTLY THE WAY THE 858-REPORT HEADER/DETAIL     *
000900*               AREA IS FANNED OUT ON THE FEE-PAYOUT FEED.       *
001000*                                                                *
001100*               LENGTH   : 080 POSITIONS.                       *
001200*               PREFIX   : RSR.                                 *
001300*                                                                *
001400******************************************************************
001500* MAINTENANCE LOG                                                *
001600* DATE       INIT  REQUEST    DESCRIPTION                        *
001700* ---------- ----  ---------  --------------------------------- *
001800* 06/02/1995 KAL   DST-0501   INITIAL LAYOUT - RUN SUMMARY RPT.  *DST-0501
001900******************************************************************
002000 05  RSR-REPORT-LINE                         PIC X(80).
002100*
002200*    TICKER HEADER LINE
002300 05  RSR-TICKER-LINE REDEFINES RSR-REPORT-LINE.
002400     10  RSR-TKR-LABEL                       PIC X(10).
002500     10  RSR-TKR-VALUE                       PIC X(10).
002600     10  FILLER                              PIC X(60).
002700*
002800*    METRICS-RECORD-COUNT LINE
002900 05  RSR-COUNT-LINE REDEFINES RSR-REPORT-LINE.
003000     10  RSR-CNT-LABEL                       PIC X(38).
003100     10  RSR-CNT-VALUE                       PIC ZZZ,ZZ9.
003200     10  FILLER                              PIC X(35).
003300*
003400*    SECTION-HEADING LINE (GOLDEN/DEATH-CROSS/LATEST-DAY BANNERS)
003500 05  RSR-HEADING-LINE REDEFINES RSR-REPORT-LINE.
003600     10  RSR-HDG-TEXT                        PIC X(40).
003700     10  FILLER                              PIC X(40).
003800*
003900*    CROSSOVER-DATE LINE (ONE GOLDEN OR DEATH CROSS DATE)
004000 05  RSR-DATE-LINE REDEFINES RSR-REPORT-LINE.
004100     10  FILLER                              PIC X(4).
004200     10  RSR-DTL-DATE-VALUE                  PIC X(10).
004300     10  FILLER                              PIC X(66).
004400*
004500*    LATEST-DAY METRIC LINE (ONE LABELED FIELD, VALUE OR N/A)
004600 05  RSR-METRIC-LINE REDEFINES RSR-REPORT-LINE.
004700     10  RSR-MTL-LABEL                       PIC X(22).
004800     10  RSR-MTL-VALUE                       PIC X(18).
004900     10  FILLER                              PIC X(40).
