000100******************************************************************
000200*                                                                *
000300* OBJECT NAME:  SPD.TIP01                                       *
000400*                                                                *
000500* DESCRIPTION:  DAILY TRADED-PRICE RECORD FOR A SINGLE SECURITY. *
000600*               ONE OCCURRENCE PER TRADING DATE, ASCENDING BY    *
000700*               SPD-TRADE-DATE-N ON THE INBOUND FEED.            *
000800*                                                                *
000900*               LENGTH   : 080 POSITIONS.                       *
001000*               PREFIX   : SPD.                                 *
001100*                                                                *
001200******************************************************************
001300* MAINTENANCE LOG                                                *
001400* DATE       INIT  REQUEST    DESCRIPTION                        *
001500* ---------- ----  ---------  --------------------------------- *
001600* 03/11/1994 RTM   DST-0417   INITIAL LAYOUT - DAILY PRICE FEED. *DST-0417
001700* 08/22/1996 KAL   DST-0559   ADDED SPD-VOLUME-AMT PER NSCC REQ. *DST-0559
001800* 01/14/1999 RTM   DST-0812   Y2K - EXPANDED DATE GROUP TO CCYY. *DST-0812
001900******************************************************************
002000 05  SPD-DAILY-PRICE-RECORD.
002100     10  SPD-TRADE-DATE.
002200         15  SPD-TRADE-YYYY-DATE.
002300             20  SPD-TRADE-CC-DATE          PIC 9(2).
002400             20  SPD-TRADE-YY-DATE          PIC 9(2).
002500         15  SPD-TRADE-MM-DATE              PIC 9(2).
002600         15  SPD-TRADE-DD-DATE              PIC 9(2).
002700     10  SPD-TRADE-DATE-N REDEFINES SPD-TRADE-DATE
002800                                        PIC 9(8).
002900     10  SPD-OPEN-PRICE-AMT                 PIC S9(9)V9(4).
003000     10  SPD-HIGH-PRICE-AMT                 PIC S9(9)V9(4).
003100     10  SPD-LOW-PRICE-AMT                  PIC S9(9)V9(4).
003200     10  SPD-CLOSE-PRICE-AMT                PIC S9(9)V9(4).
003300     10  SPD-VOLUME-AMT                     PIC 9(12).
003400     10  FILLER                             PIC X(08).
