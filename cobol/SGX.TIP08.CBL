000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SGX08.
000300 AUTHOR.        K A LANDIS.
000400 INSTALLATION.  DST SYSTEMS - KANSAS CITY.
000500 DATE-WRITTEN.  06/02/1995.
000600 DATE-COMPILED.
000700 SECURITY.      DST SYSTEMS INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    SGX08  -  SECURITY SIGNAL DETECTOR                         *
001100*                                                                *
001200*    READS THE DAILY METRICS FEED PRODUCED BY SMP07              *
001300*    (DMR.TIP04), ASCENDING BY TRADE DATE, AND WATCHES THE       *
001400*    RELATIONSHIP BETWEEN THE 50-DAY AND 200-DAY MOVING          *
001500*    AVERAGES FOR A CROSSOVER.  A GOLDEN CROSS IS RAISED THE     *
001600*    FIRST DAY THE SHORT AVERAGE MOVES FROM AT-OR-BELOW TO       *
001700*    STRICTLY ABOVE THE LONG AVERAGE; A DEATH CROSS IS RAISED    *
001800*    THE FIRST DAY IT MOVES THE OTHER WAY.  BOTH AVERAGES MUST   *
001900*    BE AVAILABLE ON BOTH THE CURRENT AND PRIOR DAY OR NO TEST   *
002000*    IS MADE.  OUTPUT IS THE SIGNAL EVENT FEED (SGE.TIP05)       *
002100*    LOADED BY SML09.                                            *
002200*                                                                *
002300******************************************************************
002400* MAINTENANCE LOG                                                *
002500* DATE       INIT  REQUEST    DESCRIPTION                        *
002600* ---------- ----  ---------  --------------------------------- *
002700* 06/02/1995 KAL   DST-0501   INITIAL WRITE - CROSSOVER SCAN.    *DST-0501
002800* 01/14/1999 RTM   DST-0812   Y2K - EXPANDED DATE GROUPS TO      *DST-0812
002900*                             CCYY THROUGHOUT.  SEE COPYBOOKS.   *
003000* 04/22/2002 KAL   DST-0977   BOTH AVERAGES MUST BE AVAILABLE ON *DST-0977
003100*                             PRIOR DAY TOO, NOT JUST CURRENT -  *
003200*                             SUPPRESSES FALSE SIGNAL ON THE     *
003300*                             FIRST DAY SMA-200 BECOMES DEFINED. *
003400* 11/03/2003 KAL   DST-1140   ADDED UPSI-0 VERBOSE-TRACE SWITCH. *DST-1140
003500* 04/02/2007 KAL   DST-1288   RELATIONSHIP CODE SPLIT TO THREE   *DST-1288
003600*                             STATES (ABOVE/BELOW/EQUAL) - AN    *
003700*                             EQUAL PRIOR DAY NOW COUNTS ON      *
003800*                             BOTH SIDES OF THE CROSSOVER TEST,  *
003900*                             AN EQUAL CURRENT DAY NEVER FIRES.  *
004000* 04/09/2007 KAL   DST-1306   PRIOR/CUR RELATE FLAGS RESTATED AS *DST-1306
004100*                             77-LEVEL ITEMS PER SHOP STANDARD.  *
004200******************************************************************
004300
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     UPSI-0 ON STATUS IS SGX-VERBOSE-TRACE-SW
004800     UPSI-0 OFF STATUS IS SGX-VERBOSE-QUIET-SW.
004900
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT DMR-METRICS-IN   ASSIGN       TO DMRFILE
005300                              FILE STATUS  IS WS-DMR-FILE-STATUS.
005400
005500     SELECT SGE-SIGNAL-OUT   ASSIGN       TO SGEOUT
005600                              FILE STATUS  IS WS-SGE-FILE-STATUS.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  DMR-METRICS-IN.
006100 01  DMR-METRICS-REC.
006200     COPY DMR.TIP04.
006300
006400 FD  SGE-SIGNAL-OUT.
006500 01  SGE-SIGNAL-REC.
006600     COPY SGE.TIP05.
006700
006800 WORKING-STORAGE SECTION.
006900 01  WS-FILE-STATUSES.
007000     05  WS-DMR-FILE-STATUS          PIC X(2).
007100         88  WS-DMR-STATUS-OK           VALUE '00'.
007200         88  WS-DMR-STATUS-EOF          VALUE '10'.
007300     05  WS-SGE-FILE-STATUS          PIC X(2).
007400         88  WS-SGE-STATUS-OK           VALUE '00'.
007500
007600 01  WS-RUN-SWITCHES.
007700     05  WS-DMR-EOF-SW               PIC X(1)      VALUE 'N'.
007800         88  WS-DMR-EOF                  VALUE 'Y'.
007900     05  WS-FIRST-DAY-SW             PIC X(1)      VALUE 'Y'.
008000         88  WS-FIRST-DAY                VALUE 'Y'.
008100*
008200*    PRIOR-DAY AND CURRENT-DAY RELATIONSHIP FLAGS - CARRIED AS
008300*    STANDALONE 77-LEVEL SWITCHES, NOT GROUPED, SINCE EACH IS A
008400*    SINGLE ELEMENTARY ITEM WITH NO SUBORDINATE FIELDS.  THE
008500*    FOUR-VALUE RELATIONSHIP CODE AVOIDS A FALSE SIGNAL WHEN
008600*    ONE OF THE TWO AVERAGES IS NOT YET AVAILABLE, AND KEEPS
008700*    "EQUAL" A DISTINCT STATE FROM "BELOW" SO THE GOLDEN/DEATH
008800*    TESTS IN 2100 CAN APPLY THE SPEC'S ASYMMETRIC >= / <= RULE.
008900*    04/02/2007 KAL DST-1288 - SPLIT OUT THE EQUAL STATE.
009000*    04/09/2007 KAL DST-1306 - RESTATED AS 77-LEVEL ITEMS.
009100*
009200 77  WS-PRIOR-RELATE-CD              PIC X(1)      VALUE 'U'.
009300     88  WS-PRIOR-SHORT-ABOVE        VALUE 'A'.
009400     88  WS-PRIOR-SHORT-BELOW        VALUE 'B'.
009500     88  WS-PRIOR-SHORT-EQUAL        VALUE 'E'.
009600     88  WS-PRIOR-UNKNOWN            VALUE 'U'.
009700
009800 77  WS-CUR-RELATE-CD                PIC X(1)      VALUE 'U'.
009900     88  WS-CUR-SHORT-ABOVE          VALUE 'A'.
010000     88  WS-CUR-SHORT-BELOW          VALUE 'B'.
010100     88  WS-CUR-SHORT-EQUAL          VALUE 'E'.
010200     88  WS-CUR-UNKNOWN              VALUE 'U'.
010300
010400 01  WS-COUNTERS.
010500     05  WS-METRIC-READ-CT           PIC S9(6) COMP VALUE ZERO.
010600     05  WS-SIGNAL-COUNT-CT          PIC S9(6) COMP VALUE ZERO.
010700     05  WS-GOLDEN-COUNT-CT          PIC S9(6) COMP VALUE ZERO.
010800     05  WS-DEATH-COUNT-CT           PIC S9(6) COMP VALUE ZERO.
010900*
011000*    WORKING VIEW OVER THE SIGNAL META TEXT - CARRIES THE SMA
011100*    VALUES THAT TRIGGERED THE EVENT FOR AUDIT PURPOSES.
011200*
011300 01  WS-SIGNAL-META.
011400     05  WS-META-SMA-50-AMT          PIC S9(9)V9(4).
011500     05  WS-META-FILLER-1            PIC X(1)       VALUE SPACE.
011600     05  WS-META-SMA-200-AMT         PIC S9(9)V9(4).
011700     05  WS-META-FILLER-2            PIC X(15)      VALUE SPACES.
011800
011900 01  WS-SIGNAL-META-R REDEFINES WS-SIGNAL-META
012000                                      PIC X(40).
012100
012200
012300 PROCEDURE DIVISION.
012400*
012500*    THE MAINLINE DOES NOTHING BUT SEQUENCE THE THREE WORK STEPS -
012600*    OPEN THE FILES, SCAN THE FEED, CLOSE UP - AND PRINT THE THREE
012700*    RUN COUNTS AN OPERATOR WOULD WANT TO SEE ON THE JOB LOG.
012800*
012900 0000-MAINLINE.
013000     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
013100*    THE SCAN DOES ALL THE WORK - EVERYTHING BELOW THIS LINE UNTIL
013200*    CLOSE-FILES IS JUST BOOKKEEPING AND OPERATOR MESSAGES.
013300     PERFORM 2000-SCAN-METRICS THRU 2000-SCAN-METRICS-EXIT.
013400     PERFORM 9100-CLOSE-FILES THRU 9100-CLOSE-FILES-EXIT.
013500*    THREE COUNTS, NOT ONE - AN OPERATOR SCANNING THE JOB LOG WANTS
013600*    TO SEE THE GOLDEN/DEATH SPLIT, NOT JUST A COMBINED SIGNAL TOTAL.
013700     DISPLAY 'SGX0108 - METRIC RECORDS SCANNED  : '
013800              WS-METRIC-READ-CT.
013900     DISPLAY 'SGX0109 - GOLDEN CROSS EVENTS      : '
014000              WS-GOLDEN-COUNT-CT.
014100     DISPLAY 'SGX0110 - DEATH CROSS EVENTS       : '
014200              WS-DEATH-COUNT-CT.
014300     STOP RUN.
014400
014500*
014600*    OPEN BOTH FILES.  DMR-METRICS-IN IS THE ONLY INPUT THIS PROGRAM
014700*    TAKES - EVERYTHING IT NEEDS TO DETECT A CROSSOVER IS ALREADY ON
014800*    THE DAILY METRICS RECORD SMP07 WROTE.  NO SORT IS NEEDED HERE
014900*    SINCE THE UPSTREAM FEED IS ALREADY ASCENDING BY TRADE DATE.
015000*
015100 1000-INITIALIZE.
015200     OPEN INPUT  DMR-METRICS-IN
015300     OPEN OUTPUT SGE-SIGNAL-OUT.
015400 1000-INITIALIZE-EXIT.
015500     EXIT.
015600
015700******************************************************************
015800* READ THE DAILY METRICS FEED SEQUENTIALLY AND TEST EACH DAY     *
015900* AGAINST THE RELATIONSHIP CARRIED FORWARD FROM THE PRIOR DAY.   *
016000******************************************************************
016100 2000-SCAN-METRICS.
016200*    PRIME THE LOOP WITH ONE RECORD BEFORE TESTING THE EOF SWITCH -
016300*    THE CLASSIC READ-AHEAD IDIOM CARRIED OVER FROM THE MATCH-MERGE
016400*    JOBS THIS SHOP'S PARAGRAPH NUMBERING WAS BORROWED FROM.
016500     PERFORM 2010-READ-METRIC THRU 2010-READ-METRIC-EXIT.
016600     PERFORM 2020-SCAN-ONE-DAY THRU 2020-SCAN-ONE-DAY-EXIT
016700        UNTIL WS-DMR-EOF.
016800 2000-SCAN-METRICS-EXIT.
016900     EXIT.
017000
017100*
017200*    A STRAIGHT SEQUENTIAL READ - THE FEED CARRIES NO KEY, SO THERE
017300*    IS NO INVALID-KEY CLAUSE TO CODE HERE, ONLY AT-END.
017400*
017500 2010-READ-METRIC.
017600     READ DMR-METRICS-IN
017700         AT END
017800             SET WS-DMR-EOF TO TRUE
017900     END-READ.
018000*    DO NOT COUNT THE AT-END TURNAROUND RECORD - IT IS NOT A
018100*    METRIC ROW, JUST THE SIGNAL THAT THE FEED IS EXHAUSTED.
018200     IF NOT WS-DMR-EOF
018300        ADD 1 TO WS-METRIC-READ-CT
018400     END-IF.
018500 2010-READ-METRIC-EXIT.
018600     EXIT.
018700
018800*
018900*    ONE PASS OF THE SCAN LOOP - CLASSIFY TODAY, TEST IT AGAINST
019000*    YESTERDAY (SKIPPING THE VERY FIRST DAY, WHICH HAS NO YESTERDAY
019100*    TO COMPARE AGAINST), THEN ROLL TODAY'S CLASSIFICATION FORWARD
019200*    INTO THE PRIOR-DAY FLAG BEFORE READING THE NEXT RECORD.
019300*
019400 2020-SCAN-ONE-DAY.
019500     PERFORM 2050-SET-CURRENT-RELATE
019600        THRU 2050-SET-CURRENT-RELATE-EXIT.
019700*    NO PRIOR DAY EXISTS ON THE FIRST RECORD OF THE RUN - THE
019800*    CROSSOVER TEST WOULD COMPARE AGAINST THE 'U' INITIAL VALUE
019900*    AND CORRECTLY FIRE NOTHING, BUT SKIPPING IT OUTRIGHT IS
020000*    CLEARER TO THE NEXT PROGRAMMER THAN RELYING ON THAT SIDE
020100*    EFFECT.
020200     IF NOT WS-FIRST-DAY
020300        PERFORM 2100-TEST-CROSSOVER THRU 2100-TEST-CROSSOVER-EXIT
020400     END-IF.
020500*    TODAY BECOMES YESTERDAY FOR THE NEXT ITERATION OF THE LOOP.
020600     MOVE WS-CUR-RELATE-CD TO WS-PRIOR-RELATE-CD.
020700     MOVE 'N' TO WS-FIRST-DAY-SW.
020800     PERFORM 2010-READ-METRIC THRU 2010-READ-METRIC-EXIT.
020900 2020-SCAN-ONE-DAY-EXIT.
021000     EXIT.
021100
021200******************************************************************
021300* ESTABLISH TODAY'S SHORT-VS-LONG RELATIONSHIP.  WHEN EITHER     *
021400* AVERAGE IS NOT AVAILABLE THE RELATIONSHIP IS UNKNOWN AND NO    *
021500* SIGNAL CAN BE RAISED OFF OF EITHER SIDE OF IT.  EQUAL SMAS ARE *
021600* THEIR OWN STATE, NOT FOLDED INTO BELOW - SEE 2100 BELOW.       *
021700* 04/02/2007 KAL DST-1288 - THREE-WAY TEST REPLACES >/NOT> TEST. *
021800******************************************************************
021900 2050-SET-CURRENT-RELATE.
022000*    BOTH AVERAGES MUST BE PRESENT BEFORE A RELATIONSHIP MEANS
022100*    ANYTHING - SMA-200 IN PARTICULAR IS NOT DEFINED UNTIL 200
022200*    TRADING DAYS HAVE ACCUMULATED, SO EARLY IN A NEW TICKER'S
022300*    HISTORY THIS ALWAYS FALLS TO THE UNKNOWN STATE BELOW.
022400     IF DMR-SMA-50-AVAILABLE AND DMR-SMA-200-AVAILABLE
022500        IF DMR-SMA-50-AMT > DMR-SMA-200-AMT
022600           SET WS-CUR-SHORT-ABOVE TO TRUE
022700        ELSE
022800*          NOT ABOVE - COULD STILL BE EQUAL, SO TEST FOR THAT
022900*          BEFORE FALLING THROUGH TO BELOW.
023000           IF DMR-SMA-50-AMT < DMR-SMA-200-AMT
023100              SET WS-CUR-SHORT-BELOW TO TRUE
023200           ELSE
023300              SET WS-CUR-SHORT-EQUAL TO TRUE
023400           END-IF
023500        END-IF
023600     ELSE
023700        SET WS-CUR-UNKNOWN TO TRUE
023800     END-IF.
023900 2050-SET-CURRENT-RELATE-EXIT.
024000     EXIT.
024100
024200******************************************************************
024300* A GOLDEN CROSS IS RAISED WHEN THE RELATIONSHIP MOVES FROM      *
024400* AT-OR-BELOW TO STRICTLY ABOVE; A DEATH CROSS WHEN IT MOVES     *
024500* FROM AT-OR-ABOVE TO STRICTLY BELOW.  A PRIOR DAY OF EQUAL      *
024600* SMAS COUNTS ON BOTH SIDES OF THE TEST, BUT AN EQUAL *CURRENT*  *
024700* DAY NEVER FIRES EITHER SIGNAL.  IF EITHER DAY'S RELATIONSHIP   *
024800* IS UNKNOWN, NO TEST IS MADE - THE AVERAGES HAVE NOT BOTH BEEN  *
024900* ESTABLISHED.                                                   *
025000* 04/02/2007 KAL DST-1288 - PRIOR-EQUAL NOW COUNTS ON BOTH SIDES *
025100*                           OF THE TEST; A CURRENT-EQUAL DAY NO  *
025200*                           LONGER MASQUERADES AS A DEATH CROSS. *
025300******************************************************************
025400 2100-TEST-CROSSOVER.
025500*    UNKNOWN ON EITHER DAY MEANS ONE OF THE TWO AVERAGES HAS NOT
025600*    YET BEEN ESTABLISHED - THERE IS NOTHING TO COMPARE, SO FALL
025700*    THROUGH WITHOUT TOUCHING EITHER COUNTER.
025800     IF WS-PRIOR-UNKNOWN OR WS-CUR-UNKNOWN
025900        CONTINUE
026000     ELSE
026100*       PRIOR AT-OR-BELOW, CURRENT STRICTLY ABOVE - THE SHORT
026200*       AVERAGE HAS JUST OVERTAKEN THE LONG AVERAGE.
026300        IF (WS-PRIOR-SHORT-BELOW OR WS-PRIOR-SHORT-EQUAL)
026400           AND WS-CUR-SHORT-ABOVE
026500           MOVE 'GOLDEN-CROSS' TO SGE-SIGNAL-CDE
026600           PERFORM 4900-WRITE-SIGNAL THRU 4900-WRITE-SIGNAL-EXIT
026700           ADD 1 TO WS-GOLDEN-COUNT-CT
026800        END-IF
026900*       PRIOR AT-OR-ABOVE, CURRENT STRICTLY BELOW - THE MIRROR
027000*       IMAGE OF THE GOLDEN TEST ABOVE.  BOTH TESTS ARE EVALUATED
027100*       INDEPENDENTLY SO A SWING THROUGH EQUAL ON A LATER DAY
027200*       CANNOT FIRE BOTH SIGNALS OFF THE SAME PRIOR-DAY VALUE.
027300        IF (WS-PRIOR-SHORT-ABOVE OR WS-PRIOR-SHORT-EQUAL)
027400           AND WS-CUR-SHORT-BELOW
027500           MOVE 'DEATH-CROSS ' TO SGE-SIGNAL-CDE
027600           PERFORM 4900-WRITE-SIGNAL THRU 4900-WRITE-SIGNAL-EXIT
027700           ADD 1 TO WS-DEATH-COUNT-CT
027800        END-IF
027900     END-IF.
028000 2100-TEST-CROSSOVER-EXIT.
028100     EXIT.
028200
028300*
028400*    BUILD AND WRITE ONE SIGNAL EVENT RECORD.  THE TICKER AND DATE
028500*    COME STRAIGHT OFF THE METRICS RECORD THAT TRIPPED THE TEST;
028600*    THE TWO SMA VALUES ARE CARRIED IN THE META TEXT SOLELY SO AN
028700*    ANALYST CAN SEE WHAT DROVE THE CROSSOVER WITHOUT HAVING TO
028800*    RE-JOIN BACK TO THE METRICS STORE.
028900*
029000 4900-WRITE-SIGNAL.
029100     MOVE DMR-TICKER-SYMBOL-ID TO SGE-TICKER-SYMBOL-ID.
029200     MOVE DMR-TRADE-DATE-N     TO SGE-EVENT-DATE-N.
029300     MOVE DMR-SMA-50-AMT       TO WS-META-SMA-50-AMT.
029400     MOVE DMR-SMA-200-AMT      TO WS-META-SMA-200-AMT.
029500*    THE REDEFINES FLATTENS THE TWO-AMOUNT GROUP TO A SINGLE
029600*    X(40) MOVE SO IT LANDS IN THE SIGNAL RECORD'S FREE-TEXT
029700*    META FIELD IN ONE STATEMENT.
029800     MOVE WS-SIGNAL-META-R     TO SGE-SIGNAL-META-TXT.
029900     WRITE SGE-SIGNAL-REC.
030000     ADD 1 TO WS-SIGNAL-COUNT-CT.
030100*    UPSI-0 ON GIVES A LINE-BY-LINE TRACE FOR TROUBLESHOOTING A
030200*    SUSPECT RUN WITHOUT HAVING TO RECOMPILE WITH A DEBUG SWITCH -
030300*    LEAVE IT OFF FOR NORMAL PRODUCTION RUNS.
030400     IF SGX-VERBOSE-TRACE-SW
030500        DISPLAY 'SGX0210 - SIGNAL WRITTEN ' SGE-SIGNAL-CDE
030600                 ' ON ' SGE-EVENT-DATE-N
030700     END-IF.
030800 4900-WRITE-SIGNAL-EXIT.
030900     EXIT.
031000
031100*
031200*    CLOSE OUT BOTH FILES BEFORE THE MAINLINE STOPS THE RUN.
031300*
031400 9100-CLOSE-FILES.
031500     CLOSE DMR-METRICS-IN
031600           SGE-SIGNAL-OUT.
031700 9100-CLOSE-FILES-EXIT.
031800     EXIT.
