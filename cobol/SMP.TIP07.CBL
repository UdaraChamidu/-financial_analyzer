000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SMP07.
000300 AUTHOR.        R T MASON.
000400 INSTALLATION.  DST SYSTEMS - KANSAS CITY.
000500 DATE-WRITTEN.  05/17/1994.
000600 DATE-COMPILED.
000700 SECURITY.      DST SYSTEMS INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    SMP07  -  SECURITY METRICS PROCESSOR                       *
001100*                                                                *
001200*    READS THE DAILY PRICE FEED (SPD.TIP01), VALIDATES AND      *
001300*    DATE-SEQUENCES IT, ALIGNS THE QUARTERLY FUNDAMENTALS FEED   *
001400*    (QFD.TIP02) AS-OF EACH TRADING DATE, AND DERIVES THE        *
001500*    50/200-DAY MOVING AVERAGES, 52-WEEK HIGH, PERCENT-FROM-     *
001600*    HIGH, BOOK VALUE PER SHARE, PRICE-TO-BOOK RATIO AND         *
001700*    ENTERPRISE VALUE FOR EACH TRADING DATE.  OUTPUT IS THE      *
001800*    DAILY METRICS FEED (DMR.TIP04) CONSUMED BY SGX07 AND        *
001900*    LOADED BY SML09.                                            *
002000*                                                                *
002100******************************************************************
002200* MAINTENANCE LOG                                                *
002300* DATE       INIT  REQUEST    DESCRIPTION                        *
002400* ---------- ----  ---------  --------------------------------- *
002500* 05/17/1994 RTM   DST-0417   INITIAL WRITE - PRICE/SMA ONLY.    *DST-0417
002600* 06/02/1995 KAL   DST-0501   ADDED 52-WEEK HIGH AND PCT-FROM-   *DST-0501
002700*                             HIGH DERIVATION.                   *
002800* 09/30/1995 KAL   DST-0501   ADDED FUNDAMENTALS ALIGNMENT AND   *DST-0501
002900*                             BVPS / P-B / EV DERIVATION.        *
003000* 03/14/1996 RTM   DST-0533   SHORT-HISTORY RULE - EFFECTIVE     *DST-0533
003100*                             WINDOW SHRINKS TO WHAT HISTORY IS  *
003200*                             ON HAND FOR RECENTLY LISTED NAMES. *
003300* 01/14/1999 RTM   DST-0812   Y2K - EXPANDED DATE GROUPS TO      *DST-0812
003400*                             CCYY THROUGHOUT.  SEE COPYBOOKS.   *
003500* 11/03/2003 KAL   DST-1140   ADDED UPSI-0 VERBOSE-TRACE SWITCH  *DST-1140
003600*                             FOR PRODUCTION DIAGNOSTIC RUNS.    *
003700* 04/02/2007 KAL   DST-1289   REMOVED OPEN-PRICE RANGE CHECK -   *DST-1289
003800*                             OPEN IS NOT PART OF THE REJECT     *
003900*                             RULE, WAS OVER-REJECTING GOOD DAYS.*
004000* 04/09/2007 KAL   DST-1309   MESSAGE AREA RESTATED AS A         *DST-1309
004100*                             77-LEVEL ITEM PER SHOP STANDARD.   *
004200* 08/19/2011 JDW   DST-1602   REJECT COUNT NOW DISPLAYED EVEN    *DST-1602
004300*                             WHEN ZERO, PER AUDIT REQUEST.      *
004400******************************************************************
004500
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     UPSI-0 ON STATUS IS SMP-VERBOSE-TRACE-SW
005000     UPSI-0 OFF STATUS IS SMP-VERBOSE-QUIET-SW.
005100
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT SPD-PRICE-FILE   ASSIGN       TO SPDFILE
005500                              FILE STATUS  IS WS-SPD-FILE-STATUS.
005600
005700     SELECT QFD-FUND-FILE    ASSIGN       TO QFDFILE
005800                              FILE STATUS  IS WS-QFD-FILE-STATUS.
005900
006000     SELECT SIF-INFO-FILE    ASSIGN       TO SIFFILE
006100                              FILE STATUS  IS WS-SIF-FILE-STATUS.
006200
006300     SELECT DMR-METRICS-OUT  ASSIGN       TO DMROUT
006400                              FILE STATUS  IS WS-DMR-FILE-STATUS.
006500
006600     SELECT SRT-WORK-FILE    ASSIGN       TO SRTWK01.
006700
006800     SELECT SRT-OUT-FILE     ASSIGN       TO SRTOT01
006900                              FILE STATUS  IS WS-SRO-FILE-STATUS.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SPD-PRICE-FILE.
007400 01  SPD-PRICE-REC.
007500     COPY SPD.TIP01.
007600
007700 FD  QFD-FUND-FILE.
007800 01  QFD-FUND-REC.
007900     COPY QFD.TIP02.
008000
008100 FD  SIF-INFO-FILE.
008200 01  SIF-INFO-REC.
008300     COPY SIF.TIP03.
008400
008500 FD  DMR-METRICS-OUT.
008600 01  DMR-METRICS-REC.
008700     COPY DMR.TIP04.
008800
008900 SD  SRT-WORK-FILE.
009000 01  SRT-PRICE-REC.
009100     COPY SPD.TIP01 REPLACING ==SPD-== BY ==SRT-==.
009200
009300 FD  SRT-OUT-FILE.
009400 01  SRT-OUT-REC.
009500     COPY SPD.TIP01 REPLACING ==SPD-== BY ==SRO-==.
009600
009700 WORKING-STORAGE SECTION.
009800*
009900*    FILE STATUS SWITCHES
010000*
010100 01  WS-FILE-STATUSES.
010200     05  WS-SPD-FILE-STATUS          PIC X(2).
010300         88  WS-SPD-STATUS-OK           VALUE '00'.
010400         88  WS-SPD-STATUS-EOF          VALUE '10'.
010500     05  WS-QFD-FILE-STATUS          PIC X(2).
010600         88  WS-QFD-STATUS-OK           VALUE '00'.
010700         88  WS-QFD-STATUS-EOF          VALUE '10'.
010800     05  WS-SIF-FILE-STATUS          PIC X(2).
010900         88  WS-SIF-STATUS-OK           VALUE '00'.
011000         88  WS-SIF-STATUS-EOF          VALUE '10'.
011100     05  WS-DMR-FILE-STATUS          PIC X(2).
011200         88  WS-DMR-STATUS-OK           VALUE '00'.
011300     05  WS-SRO-FILE-STATUS          PIC X(2).
011400         88  WS-SRO-STATUS-OK           VALUE '00'.
011500         88  WS-SRO-STATUS-EOF          VALUE '10'.
011600*
011700*    RUN SWITCHES
011800*
011900 01  WS-RUN-SWITCHES.
012000     05  WS-SPD-EOF-SW               PIC X(1)      VALUE 'N'.
012100         88  WS-SPD-EOF                 VALUE 'Y'.
012200     05  WS-SRO-EOF-SW               PIC X(1)      VALUE 'N'.
012300         88  WS-SRO-EOF                 VALUE 'Y'.
012400     05  WS-FUND-ALIGNED-SW          PIC X(1)      VALUE 'N'.
012500         88  WS-FUND-ALIGNED            VALUE 'Y'.
012600     05  WS-FUND-ADVANCE-DONE-SW     PIC X(1)      VALUE 'N'.
012700         88  WS-FUND-ADVANCE-DONE       VALUE 'Y'.
012800     05  WS-SIF-PRESENT-SW           PIC X(1)      VALUE 'N'.
012900         88  WS-SIF-PRESENT             VALUE 'Y'.
013000*
013100*    WINDOW / TABLE-SIZE CONSTANTS
013200*
013300 01  WS-CONSTANTS.
013400     05  WS-SHORT-WINDOW-CT          PIC S9(4) COMP VALUE 50.
013500     05  WS-LONG-WINDOW-CT           PIC S9(4) COMP VALUE 200.
013600     05  WS-YEAR-WINDOW-CT           PIC S9(4) COMP VALUE 252.
013700     05  WS-MAX-DAYS-CT              PIC S9(4) COMP VALUE 6300.
013800     05  WS-MAX-QTRS-CT              PIC S9(4) COMP VALUE 120.
013900*
014000*    PRICE-HISTORY TABLE - ONE ENTRY PER TRADING DATE, LOADED
014100*    IN THE SECOND (PROCESS) PASS OVER THE SORTED PRICE FEED.
014200*
014300 01  WS-CLOSE-TABLE.
014400     05  WS-CLOSE-ENTRY OCCURS 6300 TIMES
014500                        PIC S9(9)V9(4).
014600*
014700*    FUNDAMENTALS TABLE - ONE ENTRY PER FISCAL QUARTER, LOADED
014800*    ONCE FROM QFD.TIP02 AHEAD OF THE PRICE-PROCESSING PASS.
014900*
015000 01  WS-FUND-TABLE.
015100     05  WS-FUND-ENTRY OCCURS 120 TIMES.
015200         10  WS-FUND-END-DATE-N          PIC 9(8).
015300         10  WS-FUND-EQUITY-AMT          PIC S9(15)V9(2).
015400         10  WS-FUND-EQUITY-PRESENT-CD   PIC X(1).
015500         10  WS-FUND-LIABS-AMT           PIC S9(15)V9(2).
015600         10  WS-FUND-LIABS-PRESENT-CD    PIC X(1).
015700         10  WS-FUND-CASH-AMT            PIC S9(15)V9(2).
015800         10  WS-FUND-CASH-PRESENT-CD     PIC X(1).
015900         10  WS-FUND-SHARES-AMT          PIC 9(15).
016000         10  WS-FUND-SHARES-PRESENT-CD   PIC X(1).
016100*
016200*    COUNTERS, SUBSCRIPTS AND ACCUMULATORS
016300*
016400 01  WS-COUNTERS.
016500     05  WS-DAY-IDX-CT               PIC S9(4) COMP VALUE ZERO.
016600     05  WS-TOTAL-DAYS-CT            PIC S9(4) COMP VALUE ZERO.
016700     05  WS-EFF-SHORT-WIN-CT         PIC S9(4) COMP VALUE ZERO.
016800     05  WS-EFF-LONG-WIN-CT          PIC S9(4) COMP VALUE ZERO.
016900     05  WS-WIN-SZ-CT                PIC S9(4) COMP VALUE ZERO.
017000     05  WS-SUB-CT                   PIC S9(4) COMP VALUE ZERO.
017100     05  WS-FUND-COUNT-CT            PIC S9(4) COMP VALUE ZERO.
017200     05  WS-FUND-PTR-CT              PIC S9(4) COMP VALUE ZERO.
017300     05  WS-REJECT-COUNT-CT          PIC S9(6) COMP VALUE ZERO.
017400     05  WS-METRIC-COUNT-CT          PIC S9(6) COMP VALUE ZERO.
017500*
017600*    WORKING ACCUMULATORS FOR THE MOVING-AVERAGE / HIGH SCANS
017700*
017800 01  WS-SCAN-FIELDS.
017900     05  WS-SMA-SUM-AMT              PIC S9(11)V9(4) VALUE ZERO.
018000     05  WS-MAX-CLOSE-AMT            PIC S9(9)V9(4)  VALUE ZERO.
018100*
018200*    ALIGNED-FUNDAMENTALS WORK AREA - CURRENT AS-OF VALUES
018300*
018400 01  WS-ALIGNED-FUND.
018500     05  WS-ALIGNED-EQUITY-AMT       PIC S9(15)V9(2) VALUE ZERO.
018600     05  WS-ALIGNED-EQUITY-PRESENT-CD PIC X(1)       VALUE 'N'.
018700         88  WS-ALIGNED-EQUITY-PRESENT   VALUE 'Y'.
018800     05  WS-ALIGNED-LIABS-AMT        PIC S9(15)V9(2) VALUE ZERO.
018900     05  WS-ALIGNED-LIABS-PRESENT-CD PIC X(1)        VALUE 'N'.
019000         88  WS-ALIGNED-LIABS-PRESENT    VALUE 'Y'.
019100     05  WS-ALIGNED-CASH-AMT         PIC S9(15)V9(2) VALUE ZERO.
019200     05  WS-ALIGNED-CASH-PRESENT-CD  PIC X(1)        VALUE 'N'.
019300         88  WS-ALIGNED-CASH-PRESENT     VALUE 'Y'.
019400     05  WS-ALIGNED-SHARES-AMT       PIC 9(15)       VALUE ZERO.
019500     05  WS-ALIGNED-SHARES-PRESENT-CD PIC X(1)       VALUE 'N'.
019600         88  WS-ALIGNED-SHARES-PRESENT   VALUE 'Y'.
019700*
019800*    CURRENT-DAY WORK FIELDS
019900*
020000 01  WS-CURRENT-DAY.
020100     05  WS-CUR-TICKER-ID            PIC X(10)       VALUE SPACES.
020200     05  WS-CUR-TRADE-DATE-N         PIC 9(8)        VALUE ZERO.
020300     05  WS-CUR-CLOSE-AMT            PIC S9(9)V9(4)  VALUE ZERO.
020400*
020500*    EV WORKING FIELDS
020600*
020700 01  WS-EV-FIELDS.
020800     05  WS-EV-LIABS-AMT             PIC S9(15)V9(2) VALUE ZERO.
020900     05  WS-EV-CASH-AMT              PIC S9(15)V9(2) VALUE ZERO.
021000*
021100*    MESSAGE AREA FOR OPERATOR CONSOLE DISPLAYS - A LONE
021200*    ELEMENTARY ITEM, CARRIED AS A 77-LEVEL PER SHOP STANDARD.
021300*    04/09/2007 KAL DST-1309 - RESTATED AS A 77-LEVEL ITEM.
021400*
021500 77  WS-MESSAGE-AREA                 PIC X(60)      VALUE SPACES.
021600
021700 PROCEDURE DIVISION.
021800
021900******************************************************************
022000*    THE PROCESSOR MAKES TWO PASSES OVER THE SORTED PRICE FEED.  *
022100*    PASS ONE (3900) COUNTS TRADING DAYS ON HAND SO THE SHORT-   *
022200*    HISTORY RULE CAN SHRINK THE 50/200-DAY WINDOWS FOR A NAME   *
022300*    THAT HAS NOT TRADED LONG ENOUGH.  PASS TWO (4000) WALKS THE *
022400*    SAME FEED AGAIN, ALIGNING FUNDAMENTALS AND WRITING METRICS. *
022500*    AN EMPTY PRICE FEED IS NOT AN ERROR - THE RUN SIMPLY WRITES *
022600*    ZERO METRIC RECORDS AND SAYS SO ON THE OPERATOR CONSOLE.    *
022700******************************************************************
022800 0000-MAINLINE.
022900*    OPEN THE READ-ONLY FEEDS AND THE OUTPUT FILE.
023000     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
023100*    SORT THE RAW PRICE FEED INTO TRADE-DATE ORDER, DROPPING
023200*    ANY DAY THAT FAILS THE 2200 REJECT TEST ALONG THE WAY.
023300     PERFORM 2000-VALIDATE-AND-SORT-PRICES
023400        THRU 2000-VALIDATE-AND-SORT-PRICES-EXIT.
023500*    STAGE THE QUARTERLY FUNDAMENTALS AND SECURITY-INFO TABLES
023600*    IN MEMORY - BOTH ARE SMALL ENOUGH TO HOLD WHOLE.
023700*    STAGE FUNDAMENTALS BEFORE ANY DAY IS PROCESSED - THE
023800*    FUNDAMENTALS FEED IS SMALL - ONE TABLE LOAD COVERS
023900*    THE WHOLE RUN, NO RE-READ LATER.
024000     PERFORM 3000-LOAD-FUNDAMENTALS
024100        THRU 3000-LOAD-FUNDAMENTALS-EXIT.
024200     PERFORM 3500-LOAD-SECURITY-INFO
024300        THRU 3500-LOAD-SECURITY-INFO-EXIT.
024400*    PASS 1 - COUNT THE SURVIVING TRADING DAYS SO THE SHORT-
024500*    HISTORY RULE CAN SHRINK THE SMA/52-WEEK WINDOWS BELOW.
024600     PERFORM 3900-COUNT-TRADING-DAYS
024700        THRU 3900-COUNT-TRADING-DAYS-EXIT.
024800*    SKIP PASS 2 ENTIRELY WHEN EVERY PRICE DAY WAS REJECTED -
024900*    AN EMPTY OUTPUT FILE IS A VALID RESULT, NOT AN ABEND.
025000     IF WS-TOTAL-DAYS-CT > ZERO
025100        PERFORM 4000-PROCESS-PRICES THRU 4000-PROCESS-PRICES-EXIT
025200     ELSE
025300*       NO ROWS TO PROCESS - LOG THE CONDITION AND MOVE ON.
025400        MOVE 'SMP0107 - NO VALID PRICE RECORDS - EMPTY OUTPUT'
025500          TO WS-MESSAGE-AREA
025600        DISPLAY WS-MESSAGE-AREA
025700     END-IF.
025800     PERFORM 9100-CLOSE-FILES THRU 9100-CLOSE-FILES-EXIT.
025900*    RUN-CONTROL TOTALS FOR THE OPERATOR'S CONSOLE LOG.
026000*    RUN-CONTROL COUNTS - MATCHED AGAINST THE JOB LOG BY
026100*    OPERATIONS WHEN A RUN IS QUESTIONED.
026200     DISPLAY 'SMP0108 - METRIC RECORDS WRITTEN  : '
026300              WS-METRIC-COUNT-CT.
026400*    A NONZERO REJECT COUNT IS NORMAL, NOT AN ERROR CONDITION.
026500     DISPLAY 'SMP0109 - PRICE RECORDS REJECTED  : '
026600              WS-REJECT-COUNT-CT.
026700     STOP RUN.
026800
026900******************************************************************
027000*    OPENS THE THREE READ-ONLY REFERENCE FEEDS UP FRONT.         *
027100*    SPD-PRICE-FILE IS DELIBERATELY NOT OPENED HERE - IT IS      *
027200*    OPENED AND CLOSED INSIDE THE SORT INPUT PROCEDURE (2100)    *
027300*    SO THE SORT VERB OWNS ITS OWN FILE LIFECYCLE.               *
027400******************************************************************
027500 1000-INITIALIZE.
027600*    THE THREE READ-ONLY FEEDS AND THE ONE OUTPUT FILE.
027700*    ALL THREE READ-ONLY FEEDS OPEN TOGETHER - NONE
027800*    DEPENDS ON THE OTHERS BEING POSITIONED FIRST.
027900     OPEN INPUT  QFD-FUND-FILE
028000     OPEN INPUT  SIF-INFO-FILE
028100     OPEN OUTPUT DMR-METRICS-OUT.
028200*    THEM.
028300 1000-INITIALIZE-EXIT.
028400     EXIT.
028500
028600******************************************************************
028700* VALIDATE EACH INCOMING PRICE RECORD AND RELEASE THE GOOD ONES  *
028800* TO THE SORT, ASCENDING BY TRADE DATE.  A REJECTED RECORD IS    *
028900* COUNTED AND DROPPED - IT NEVER ENTERS THE SORT WORK FILE.      *
029000*    THE SORT PRODUCES SRT-OUT-FILE IN TRADE-DATE ORDER SO      *
029100*    BOTH LATER PASSES CAN WALK IT SEQUENTIALLY WITHOUT ANY     *
029200*    FURTHER RE-SORTING OR KEY LOOKUP.                          *
029300******************************************************************
029400 2000-VALIDATE-AND-SORT-PRICES.
029500*    THE SORT VERB DOES THE ORDERING - 2100 SUPPLIES ONLY THE
029600*    RECORDS THAT SURVIVE THE REJECT TEST.
029700*    ASCENDING TRADE DATE IS THE ONLY KEY - THE FEED
029800*    ARRIVES IN NO PARTICULAR ORDER.
029900     SORT SRT-WORK-FILE
030000         ASCENDING KEY SRT-TRADE-DATE-N
030100         INPUT PROCEDURE IS 2100-RELEASE-VALID-PRICES
030200                        THRU 2100-RELEASE-VALID-PRICES-EXIT
030300*    NO PROCEDURAL BRANCHING IN THE SORT STATEMENT ITSELF -
030400         GIVING SRT-OUT-FILE.
030500 2000-VALIDATE-AND-SORT-PRICES-EXIT.
030600     EXIT.
030700
030800******************************************************************
030900*    SORT INPUT PROCEDURE.  OWNS SPD-PRICE-FILE FOR THE LIFE OF  *
031000*    THE SORT - OPENS IT, FEEDS 2120 ONE RAW RECORD AT A TIME    *
031100*    UNTIL END OF FILE, THEN CLOSES IT.  A RECORD NEVER REACHES  *
031200*    THE SORT WORK FILE UNLESS IT SURVIVES THE 2200 REJECT TEST. *
031300******************************************************************
031400 2100-RELEASE-VALID-PRICES.
031500     OPEN INPUT SPD-PRICE-FILE.
031600     PERFORM 2110-READ-PRICE THRU 2110-READ-PRICE-EXIT.
031700     PERFORM 2120-VALIDATE-ONE-PRICE
031800        THRU 2120-VALIDATE-ONE-PRICE-EXIT
031900*    THE VALIDATE-THEN-READ PAIR REPEATS UNTIL THE SWITCH
032000        UNTIL WS-SPD-EOF.
032100     CLOSE SPD-PRICE-FILE.
032200 2100-RELEASE-VALID-PRICES-EXIT.
032300     EXIT.
032400
032500 2110-READ-PRICE.
032600*    PLAIN SEQUENTIAL READ OF THE RAW FEED - AT END SETS THE
032700*    SWITCH TESTED BY THE UNTIL CLAUSE IN 2120, BELOW.
032800*    SEQUENTIAL READ, NO KEY - THE RAW FEED ARRIVES IN
032900*    RAW FEED, UNVALIDATED - 2120 TESTS EACH RECORD
033000*    BEFORE IT EVER REACHES THE SORT.
033100     READ SPD-PRICE-FILE
033200         AT END
033300             SET WS-SPD-EOF TO TRUE
033400*    THAT FOLLOWS.
033500     END-READ.
033600 2110-READ-PRICE-EXIT.
033700     EXIT.
033800
033900******************************************************************
034000*    LOOP DRIVER FOR THE REJECT TEST - VALIDATE THE RECORD ON    *
034100*    HAND, THEN READ THE NEXT ONE.  DRIVEN UNTIL WS-SPD-EOF.     *
034200******************************************************************
034300 2120-VALIDATE-ONE-PRICE.
034400     PERFORM 2200-VALIDATE-PRICE THRU 2200-VALIDATE-PRICE-EXIT.
034500     PERFORM 2110-READ-PRICE THRU 2110-READ-PRICE-EXIT.
034600*    2110 PRIMES THE NEXT ITERATION - CLASSIC READ-AHEAD.
034700 2120-VALIDATE-ONE-PRICE-EXIT.
034800     EXIT.
034900
035000******************************************************************
035100* A PRICE RECORD IS REJECTED WHEN HIGH IS BELOW LOW, OR WHEN     *
035200* CLOSE FALLS OUTSIDE THE [LOW..HIGH] RANGE FOR THE DAY.  OPEN   *
035300* IS NOT PART OF THE REJECT RULE - AN ODD PRINT ON THE OPEN IS   *
035400* LEFT TO STAND WHEN THE REST OF THE DAY IS OTHERWISE IN RANGE.  *
035500* VOLUME CANNOT BE NEGATIVE - THE UNSIGNED PICTURE ENFORCES      *
035600* THAT STRUCTURALLY, SO NO EXPLICIT TEST IS CODED FOR IT.        *
035700* 04/02/2007 KAL DST-1289 - DROPPED THE OPEN-VS-HIGH/LOW TERMS.  *
035800*    A REJECTED DAY IS SIMPLY COUNTED AND DROPPED - IT NEVER   *
035900*    APPEARS ANYWHERE DOWNSTREAM, NOT EVEN AS A ZERO ROW.      *
036000******************************************************************
036100 2200-VALIDATE-PRICE.
036200*    HIGH-LOW-CLOSE SANITY TEST - OPEN PRICE IS DELIBERATELY
036300*    NOT PART OF THIS TEST PER SPEC, AND VOLUME'S UNSIGNED
036400*    PIC STRUCTURALLY RULES OUT A NEGATIVE SHARE COUNT.
036500*    THREE-WAY REJECT TEST - SEE THE BANNER ABOVE FOR
036600*    WHAT IS AND IS NOT PART OF IT.
036700     IF SPD-HIGH-PRICE-AMT < SPD-LOW-PRICE-AMT
036800        OR SPD-CLOSE-PRICE-AMT > SPD-HIGH-PRICE-AMT
036900        OR SPD-CLOSE-PRICE-AMT < SPD-LOW-PRICE-AMT
037000           ADD 1 TO WS-REJECT-COUNT-CT
037100     ELSE
037200*          COPY THE SURVIVING FIELDS INTO THE SORT RECORD AND
037300*          HAND IT TO THE SORT - NO FIELD LEFT BEHIND.
037400           MOVE SPD-TRADE-DATE-N TO SRT-TRADE-DATE-N
037500           MOVE SPD-TRADE-DATE   TO SRT-TRADE-DATE
037600           MOVE SPD-OPEN-PRICE-AMT  TO SRT-OPEN-PRICE-AMT
037700           MOVE SPD-HIGH-PRICE-AMT  TO SRT-HIGH-PRICE-AMT
037800           MOVE SPD-LOW-PRICE-AMT   TO SRT-LOW-PRICE-AMT
037900           MOVE SPD-CLOSE-PRICE-AMT TO SRT-CLOSE-PRICE-AMT
038000*    SORT KEY ALREADY MOVED ABOVE - THE REST FOLLOW IN
038100           MOVE SPD-VOLUME-AMT      TO SRT-VOLUME-AMT
038200           RELEASE SRT-PRICE-REC
038300     END-IF.
038400 2200-VALIDATE-PRICE-EXIT.
038500     EXIT.
038600
038700******************************************************************
038800* LOAD THE QUARTERLY FUNDAMENTALS FEED INTO WS-FUND-TABLE,       *
038900* ASCENDING BY QUARTER-END DATE AS SUPPLIED ON THE INBOUND FEED. *
039000*    THE FEED ARRIVES ALREADY ASCENDING BY QUARTER-END DATE -  *
039100*    NO SORT IS NEEDED, UNLIKE THE DAILY PRICE FEED.           *
039200******************************************************************
039300 3000-LOAD-FUNDAMENTALS.
039400*    LOAD DRIVER - ONE READ, THEN LOAD-AND-READ UNTIL EOF.
039500*    PRIME THE READ, THEN LOAD-AND-READ UNTIL EOF - THE
039600*    USUAL SHOP READ-AHEAD PATTERN.
039700     PERFORM 3010-READ-FUND THRU 3010-READ-FUND-EXIT.
039800     PERFORM 3020-LOAD-ONE-FUND THRU 3020-LOAD-ONE-FUND-EXIT
039900        UNTIL WS-QFD-STATUS-EOF.
040000*    THEM.
040100 3000-LOAD-FUNDAMENTALS-EXIT.
040200     EXIT.
040300
040400 3010-READ-FUND.
040500*    AT END FALLS THROUGH TO CONTINUE - THE UNTIL CLAUSE IN
040600*    3000 TESTS WS-QFD-STATUS-EOF DIRECTLY, NO SWITCH NEEDED.
040700*    QUARTERLY FEED - ONE RECORD PER FISCAL QUARTER-END
040800*    PER SECURITY.
040900     READ QFD-FUND-FILE
041000         AT END
041100             CONTINUE
041200*    THE COPYBOOK'S OWN LEFT-TO-RIGHT FIELD ORDER.
041300     END-READ.
041400 3010-READ-FUND-EXIT.
041500     EXIT.
041600
041700******************************************************************
041800*    APPENDS ONE QUARTER TO WS-FUND-TABLE.  THE 120-ENTRY CAP IS *
041900*    A CAPACITY GUARD, NOT A BUSINESS RULE - THIRTY YEARS OF     *
042000*    QUARTERLY FILINGS FOR ONE NAME, WHICH NO FEED SHOULD EVER   *
042100*    APPROACH.  A QUARTER BEYOND THE CAP IS SKIPPED, LOGGED, AND *
042200*    THE RUN CONTINUES RATHER THAN ABENDING.                     *
042300******************************************************************
042400 3020-LOAD-ONE-FUND.
042500     IF WS-FUND-COUNT-CT < WS-MAX-QTRS-CT
042600*    BUMP THE TABLE COUNT BEFORE POSTING - THE NEW ENTRY
042700*    LANDS AT THE FRESHLY INCREMENTED SUBSCRIPT.
042800        ADD 1 TO WS-FUND-COUNT-CT
042900*    QUARTER-END DATE - THE KEY THE 4110 MATCH POINTER WALKS.
043000        MOVE QFD-QTR-END-DATE-N
043100          TO WS-FUND-END-DATE-N (WS-FUND-COUNT-CT)
043200*    STOCKHOLDERS' EQUITY - DRIVES BOOK VALUE PER SHARE.
043300*    QUARTER-END DATE IS THE MATCH KEY 4110 WALKS.
043400*    EQUITY, LIABILITIES, CASH AND SHARES ARE ALL
043500*    COPIED WITH THEIR OWN PRESENT-CODE, PAIR BY PAIR.
043600        MOVE QFD-TOTAL-EQUITY-AMT
043700          TO WS-FUND-EQUITY-AMT (WS-FUND-COUNT-CT)
043800        MOVE QFD-EQUITY-PRESENT-CD
043900          TO WS-FUND-EQUITY-PRESENT-CD (WS-FUND-COUNT-CT)
044000*    TOTAL LIABILITIES - AN EV ADD-BACK LEG.
044100        MOVE QFD-TOTAL-LIABILITIES-AMT
044200          TO WS-FUND-LIABS-AMT (WS-FUND-COUNT-CT)
044300        MOVE QFD-LIABS-PRESENT-CD
044400          TO WS-FUND-LIABS-PRESENT-CD (WS-FUND-COUNT-CT)
044500*    CASH ON HAND - AN EV SUBTRACT LEG, SEE 4400.
044600        MOVE QFD-CASH-AMT
044700          TO WS-FUND-CASH-AMT (WS-FUND-COUNT-CT)
044800        MOVE QFD-CASH-PRESENT-CD
044900          TO WS-FUND-CASH-PRESENT-CD (WS-FUND-COUNT-CT)
045000*    SHARES OUTSTANDING - THE BVPS DENOMINATOR.
045100        MOVE QFD-SHARES-OUTSTANDING-AMT
045200          TO WS-FUND-SHARES-AMT (WS-FUND-COUNT-CT)
045300        MOVE QFD-SHARES-PRESENT-CD
045400          TO WS-FUND-SHARES-PRESENT-CD (WS-FUND-COUNT-CT)
045500     ELSE
045600*    THE FEED IS SIMPLY TOO LONG FOR ONE RUN'S TABLE.
045700        DISPLAY 'SMP0210 - FUNDAMENTALS TABLE FULL - QTR SKIPPED'
045800     END-IF.
045900     PERFORM 3010-READ-FUND THRU 3010-READ-FUND-EXIT.
046000 3020-LOAD-ONE-FUND-EXIT.
046100     EXIT.
046200
046300******************************************************************
046400* LOAD THE ONE-OCCURRENCE SECURITY INFO RECORD (MARKET CAP AND   *
046500* FALLBACK CASH FIGURE) USED BY THE ENTERPRISE-VALUE COMPUTE.    *
046600*    A MISSING SECURITY INFO RECORD IS TOLERATED - IT ONLY    *
046700*    STARVES THE ENTERPRISE-VALUE COMPUTE IN 4400, BELOW.     *
046800******************************************************************
046900 3500-LOAD-SECURITY-INFO.
047000*    ONE-RECORD FILE - ONE READ, NO LOOP.  A MISSING RECORD
047100*    ONLY STARVES THE EV COMPUTE IN 4400, IT DOES NOT ABEND.
047200*    ONE-RECORD REFERENCE FILE - TICKER, MARKET CAP,
047300*    AND THE FALLBACK CASH FIGURE FOR 4400.
047400     READ SIF-INFO-FILE
047500         AT END
047600             DISPLAY 'SMP0311 - SECURITY INFO FILE EMPTY'
047700     END-READ.
047800     IF WS-SIF-STATUS-OK
047900*    THAT FOLLOWS.
048000        SET WS-SIF-PRESENT TO TRUE
048100     END-IF.
048200 3500-LOAD-SECURITY-INFO-EXIT.
048300     EXIT.
048400
048500******************************************************************
048600* FIRST PASS OVER THE SORTED PRICE FEED - COUNT THE TOTAL NUMBER *
048700* OF VALID TRADING DAYS ON HAND.  THIS DRIVES THE SHORT-HISTORY  *
048800* MINIMUM-PERIOD RULE FOR THE 50/200-DAY MOVING AVERAGES.        *
048900*    THE TWO IF TESTS BELOW CLAMP THE 50-DAY AND 200-DAY      *
049000*    NOMINAL WINDOWS DOWN TO WHATEVER HISTORY ACTUALLY EXISTS *
049100*    ON HAND, SO A RECENTLY LISTED NAME STILL GETS AN SMA.    *
049200******************************************************************
049300 3900-COUNT-TRADING-DAYS.
049400*    OPEN THE SORT OUTPUT A FIRST TIME, JUST TO COUNT RECORDS -
049500*    4000 BELOW RE-OPENS THE SAME FILE FOR THE REAL PASS.
049600*    PASS 1 OF 2 OVER THE SORTED FEED - COUNTING ONLY.
049700*    PASS 1 OF 2 - COUNT ONLY, NOTHING IS COMPUTED HERE.
049800     OPEN INPUT SRT-OUT-FILE.
049900     PERFORM 3910-COUNT-ONE-DAY THRU 3910-COUNT-ONE-DAY-EXIT
050000        UNTIL WS-SRO-STATUS-EOF.
050100     CLOSE SRT-OUT-FILE.
050200*    50-DAY WINDOW, CLAMPED TO WHATEVER HISTORY EXISTS.
050300*    DEFAULT TO THE NOMINAL WINDOW, THEN CLAMP BELOW.
050400     MOVE WS-SHORT-WINDOW-CT TO WS-EFF-SHORT-WIN-CT.
050500     IF WS-TOTAL-DAYS-CT < WS-SHORT-WINDOW-CT
050600        MOVE WS-TOTAL-DAYS-CT TO WS-EFF-SHORT-WIN-CT
050700     END-IF.
050800*    200-DAY WINDOW, SAME CLAMP.
050900     MOVE WS-LONG-WINDOW-CT TO WS-EFF-LONG-WIN-CT.
051000     IF WS-TOTAL-DAYS-CT < WS-LONG-WINDOW-CT
051100        MOVE WS-TOTAL-DAYS-CT TO WS-EFF-LONG-WIN-CT
051200*    BOTH WINDOWS NOW HOLD THEIR SHORT-HISTORY-ADJUSTED
051300     END-IF.
051400 3900-COUNT-TRADING-DAYS-EXIT.
051500     EXIT.
051600
051700******************************************************************
051800*    COUNTS ONE TRADING DAY.  THE WS-MAX-DAYS-CT GUARD PROTECTS  *
051900*    WS-CLOSE-TABLE FROM SUBSCRIPT OVERFLOW - A FEED THAT LONG   *
052000*    IS TREATED AS A DATA PROBLEM, NOT SOMETHING TO TRUNCATE     *
052100*    SILENTLY, SO THE RUN ABENDS WITH RETURN-CODE 16.            *
052200******************************************************************
052300*    ONE RECORD, ONE COUNT-OR-ABEND DECISION.
052400 3910-COUNT-ONE-DAY.
052500     READ SRT-OUT-FILE
052600         AT END
052700             CONTINUE
052800     END-READ.
052900*    AT-END FALLS THROUGH TO CONTINUE - WS-SRO-STATUS-EOF WAS
053000*    ALREADY SET BY THE FILE-STATUS MONITOR, SO THE UNTIL IN
053100*    3900 PICKS IT UP ON THE NEXT TEST.
053200*    A BAD FILE STATUS HERE WOULD MEAN THE SORT ITSELF
053300*    EOF ALREADY HANDLED ABOVE - THIS GUARD IS FOR THE
053400*    NORMAL-READ CASE ONLY.
053500     IF WS-SRO-STATUS-OK
053600        IF WS-TOTAL-DAYS-CT < WS-MAX-DAYS-CT
053700           ADD 1 TO WS-TOTAL-DAYS-CT
053800        ELSE
053900*          TABLE IS FULL - THIS IS AN ABEND, NOT A TRUNCATION.
054000           DISPLAY 'SMP0312 - PRICE HISTORY EXCEEDS TABLE '
054100                    'CAPACITY, RUN ABORTED'
054200           MOVE 16 TO RETURN-CODE
054300           PERFORM 9000-ABEND-CLOSE THRU 9000-ABEND-CLOSE-EXIT
054400*    THE ABEND PARAGRAPH DOES NOT RETURN - RUN ENDS THERE.
054500        END-IF
054600     END-IF.
054700 3910-COUNT-ONE-DAY-EXIT.
054800     EXIT.
054900
055000******************************************************************
055100* SECOND PASS OVER THE SORTED PRICE FEED - ALIGN FUNDAMENTALS,   *
055200* DERIVE EVERY METRIC AND WRITE THE DAILY METRICS OUTPUT RECORD. *
055300*    RE-OPENS THE SAME SORTED FEED 3900 JUST CLOSED - A       *
055400*    SECOND SEQUENTIAL PASS, NOT A REWIND, PER SHOP STANDARD. *
055500******************************************************************
055600 4000-PROCESS-PRICES.
055700*    RE-OPEN THE SORT OUTPUT FOR A SECOND SEQUENTIAL PASS - NOT
055800*    A REWIND, A FRESH OPEN, SINCE 3900 ALREADY CLOSED IT.
055900*    PASS 2 OF 2 - THE REAL COMPUTE PASS.
056000     OPEN INPUT SRT-OUT-FILE.
056100     MOVE 'N' TO WS-SRO-EOF-SW.
056200     PERFORM 4050-READ-SORTED-PRICE
056300        THRU 4050-READ-SORTED-PRICE-EXIT.
056400     PERFORM 4010-PROCESS-ONE-DAY THRU 4010-PROCESS-ONE-DAY-EXIT
056500*    THEM.
056600        UNTIL WS-SRO-EOF.
056700     CLOSE SRT-OUT-FILE.
056800 4000-PROCESS-PRICES-EXIT.
056900     EXIT.
057000
057100 4050-READ-SORTED-PRICE.
057200*    AT END SETS WS-SRO-EOF, TESTED BY 4000'S UNTIL CLAUSE.
057300*    THIS IS THE PASS-2 READ - SEE 043100 FOR PASS 1.
057400*    SAME SORT OUTPUT AS PASS 1, READ AGAIN FROM THE TOP.
057500     READ SRT-OUT-FILE
057600         AT END
057700             SET WS-SRO-EOF TO TRUE
057800*    THE SWITCH ALONE DRIVES THE UNTIL CLAUSE IN 4000.
057900     END-READ.
058000 4050-READ-SORTED-PRICE-EXIT.
058100     EXIT.
058200
058300******************************************************************
058400*    ONE TRADING DAY, END TO END.  ORDER MATTERS: FUNDAMENTALS   *
058500*    MUST BE ALIGNED (4100) BEFORE THE RATIOS THAT DEPEND ON THEM*
058600*    (4400) ARE COMPUTED, AND THE CLOSE MUST BE POSTED TO        *
058700*    WS-CLOSE-TABLE BEFORE THE SMA AND 52-WEEK-HIGH SCANS (4200, *
058800*    4300) CAN LOOK BACKWARD OVER IT.                            *
058900******************************************************************
059000 4010-PROCESS-ONE-DAY.
059100*    ONE ITERATION OF THE PASS-2 SORT-OUT LOOP - ONE TRADING
059200*    DAY IN, ONE DMR-METRICS-REC OUT.
059300*    WS-DAY-IDX-CT IS THE SUBSCRIPT INTO WS-CLOSE-TABLE
059400     ADD 1 TO WS-DAY-IDX-CT.
059500     MOVE SRO-TRADE-DATE-N   TO WS-CUR-TRADE-DATE-N.
059600     MOVE SRO-CLOSE-PRICE-AMT TO WS-CUR-CLOSE-AMT.
059700*    POST THE CLOSE TO THE ROLLING TABLE BEFORE ANY SMA OR
059800*    52-WEEK-HIGH SCAN RUNS, SO THIS DAY SEES ITSELF.
059900*    THE ROLLING TABLE 4200 AND 4300 SCAN BACKWARD OVER.
060000     MOVE WS-CUR-CLOSE-AMT TO WS-CLOSE-ENTRY (WS-DAY-IDX-CT).
060100     IF SMP-VERBOSE-TRACE-SW
060200        DISPLAY 'SMP0410 - PROCESSING DAY ' WS-DAY-IDX-CT
060300*    TRACE OUTPUT ONLY FIRES UNDER THE VERBOSE SWITCH.
060400                 ' DATE ' WS-CUR-TRADE-DATE-N
060500     END-IF.
060600     PERFORM 4100-ALIGN-FUNDAMENTALS
060700        THRU 4100-ALIGN-FUNDAMENTALS-EXIT.
060800*    FUNDAMENTALS MUST BE ALIGNED BEFORE 4400 CAN COMPUTE A
060900*    RATIO OFF THEM.
061000*    SMA, THEN 52-WEEK HIGH, THEN THE FUNDAMENTAL RATIOS -
061100*    ORDER DOES NOT MATTER AMONG THESE THREE.
061200     PERFORM 4200-COMPUTE-SMA THRU 4200-COMPUTE-SMA-EXIT.
061300     PERFORM 4300-COMPUTE-52WK-HIGH
061400        THRU 4300-COMPUTE-52WK-HIGH-EXIT.
061500     PERFORM 4400-COMPUTE-FUND-RATIOS
061600        THRU 4400-COMPUTE-FUND-RATIOS-EXIT.
061700*    ALL FOUR METRIC GROUPS ARE NOW SET FOR THIS DAY - WRITE
061800*    THE OUTPUT RECORD.
061900*    WRITE, THEN READ THE NEXT DAY - CLASSIC PRIME-THE-
062000*    PUMP LOOP SHAPE.
062100     PERFORM 4900-WRITE-METRIC THRU 4900-WRITE-METRIC-EXIT.
062200     PERFORM 4050-READ-SORTED-PRICE
062300        THRU 4050-READ-SORTED-PRICE-EXIT.
062400*    THAT FOLLOWS.
062500 4010-PROCESS-ONE-DAY-EXIT.
062600     EXIT.
062700
062800******************************************************************
062900* ADVANCE THE FUNDAMENTALS MATCH POINTER FORWARD THROUGH         *
063000* WS-FUND-TABLE WHILE THE NEXT QUARTER-END DATE ON HAND IS ON    *
063100* OR BEFORE THE CURRENT TRADING DATE - THE "AS-OF" MERGE.        *
063200*    A DAY BEFORE ANY QUARTER-END ON FILE LEAVES WS-FUND-     *
063300*    ALIGNED-SW AT ITS INITIAL "N" - THE RATIOS IN 4400 THEN  *
063400*    CORRECTLY REPORT NOT-AVAILABLE RATHER THAN ZERO.         *
063500******************************************************************
063600 4100-ALIGN-FUNDAMENTALS.
063700*    DRIVE THE MATCH POINTER UP TO THE LATEST QUARTER-END ON
063800*    OR BEFORE TODAY'S TRADE DATE.
063900*    RESET THE LOOP SWITCH BEFORE EACH DAY'S ALIGNMENT.
064000     MOVE 'N' TO WS-FUND-ADVANCE-DONE-SW.
064100     PERFORM 4110-ADVANCE-FUND-PTR THRU 4110-ADVANCE-FUND-PTR-EXIT
064200        UNTIL WS-FUND-ADVANCE-DONE.
064300     IF WS-FUND-ALIGNED
064400*          COPY THE WHOLE ALIGNED QUARTER - AMOUNT AND
064500*          PRESENT-CODE TOGETHER - SO 4400 CAN TELL A
064600*          GENUINE ZERO FROM A LINE THAT WAS NEVER REPORTED.
064700        MOVE WS-FUND-EQUITY-AMT (WS-FUND-PTR-CT)
064800          TO WS-ALIGNED-EQUITY-AMT
064900*          EQUITY LEG - FEEDS BVPS DIRECTLY.
065000*    PRESENT-CODE RIDES ALONG WITH EACH AMOUNT.
065100        MOVE WS-FUND-EQUITY-PRESENT-CD (WS-FUND-PTR-CT)
065200          TO WS-ALIGNED-EQUITY-PRESENT-CD
065300        MOVE WS-FUND-LIABS-AMT (WS-FUND-PTR-CT)
065400          TO WS-ALIGNED-LIABS-AMT
065500*          LIABILITIES LEG - THE EV ADD-BACK.
065600*    SAME PATTERN FOR THE LIABILITIES LEG.
065700        MOVE WS-FUND-LIABS-PRESENT-CD (WS-FUND-PTR-CT)
065800          TO WS-ALIGNED-LIABS-PRESENT-CD
065900        MOVE WS-FUND-CASH-AMT (WS-FUND-PTR-CT)
066000          TO WS-ALIGNED-CASH-AMT
066100*          CASH LEG - THE EV SUBTRACT, SEE 4400.
066200*    SAME PATTERN FOR THE CASH LEG.
066300        MOVE WS-FUND-CASH-PRESENT-CD (WS-FUND-PTR-CT)
066400          TO WS-ALIGNED-CASH-PRESENT-CD
066500        MOVE WS-FUND-SHARES-AMT (WS-FUND-PTR-CT)
066600          TO WS-ALIGNED-SHARES-AMT
066700*          SHARES LEG - THE BVPS DENOMINATOR.
066800        MOVE WS-FUND-SHARES-PRESENT-CD (WS-FUND-PTR-CT)
066900          TO WS-ALIGNED-SHARES-PRESENT-CD
067000     END-IF.
067100*    EFFECTIVE MINIMUM PERIODS FOR THIS RUN.
067200 4100-ALIGN-FUNDAMENTALS-EXIT.
067300     EXIT.
067400
067500******************************************************************
067600*    TWO-POINTER MERGE IDIOM - WS-FUND-PTR-CT NEVER MOVES        *
067700*    BACKWARD.  EACH CALL ADVANCES AT MOST ONE QUARTER, SO A     *
067800*    DAY THAT SPANS TWO OR MORE QUARTER-ENDS SINCE THE LAST      *
067900*    CALL STILL LANDS ON THE MOST RECENT ONE, ONE STEP AT A TIME.*
068000******************************************************************
068100 4110-ADVANCE-FUND-PTR.
068200*    IF THE NEXT QUARTER ON FILE IS NOT YET DUE, STOP - THE
068300*    CURRENT POINTER (IF ANY) IS STILL THE BEST ALIGNMENT.
068400*    IS THERE A NEXT QUARTER ON FILE TO CHECK AT ALL.
068500     IF WS-FUND-PTR-CT < WS-FUND-COUNT-CT
068600        IF WS-FUND-END-DATE-N (WS-FUND-PTR-CT + 1)
068700              NOT GREATER THAN WS-CUR-TRADE-DATE-N
068800           ADD 1 TO WS-FUND-PTR-CT
068900*    QUARTER FOUND AND ACCEPTED - ADVANCE ONE STEP.
069000           SET WS-FUND-ALIGNED TO TRUE
069100        ELSE
069200           SET WS-FUND-ADVANCE-DONE TO TRUE
069300        END-IF
069400     ELSE
069500*          NO MORE QUARTERS ON FILE - HOLD AT THE LAST ONE.
069600*    NOTHING LEFT TO ADVANCE INTO.
069700        SET WS-FUND-ADVANCE-DONE TO TRUE
069800     END-IF.
069900 4110-ADVANCE-FUND-PTR-EXIT.
070000     EXIT.
070100
070200******************************************************************
070300* 50-DAY AND 200-DAY SIMPLE MOVING AVERAGES.  ONCE THE EFFECTIVE *
070400* WINDOW HAS BEEN REACHED (SEE 3900), THE ACTUAL AVERAGING       *
070500* WINDOW ON A GIVEN DAY IS SIMPLY THE LESSER OF THE NOMINAL      *
070600* WINDOW AND THE DAY NUMBER ITSELF.                              *
070700*    THE SHORT AND LONG WINDOWS ARE COMPUTED IDENTICALLY -    *
070800*    ONLY THE WINDOW SIZE AND THE TARGET FIELDS DIFFER.       *
070900******************************************************************
071000 4200-COMPUTE-SMA.
071100*    50-DAY WINDOW - AVAILABLE ONCE THE SHORT-HISTORY-
071200*    ADJUSTED MINIMUM PERIOD (WS-EFF-SHORT-WIN-CT) IS MET.
071300     IF WS-DAY-IDX-CT >= WS-EFF-SHORT-WIN-CT
071400*       WINDOW SHRINKS ON THE EARLIEST DAYS - NEVER WIDER
071500*       THAN THE DAY NUMBER ITSELF.
071600*    NOMINAL 50-DAY SIZE, CLAMPED BELOW.
071700        MOVE WS-SHORT-WINDOW-CT TO WS-WIN-SZ-CT
071800        IF WS-DAY-IDX-CT < WS-WIN-SZ-CT
071900           MOVE WS-DAY-IDX-CT TO WS-WIN-SZ-CT
072000        END-IF
072100        MOVE ZERO TO WS-SMA-SUM-AMT
072200*       WALK BACKWARD WS-WIN-SZ-CT DAYS, SUMMING CLOSES.
072300*    SUM THE LAST WS-WIN-SZ-CT CLOSES, BACKWARD FROM
072400*    TODAY.
072500        PERFORM 4210-ADD-CLOSE-TO-SUM
072600           THRU 4210-ADD-CLOSE-TO-SUM-EXIT
072700           VARYING WS-SUB-CT
072800           FROM WS-DAY-IDX-CT BY -1
072900*    THEM.
073000           UNTIL WS-SUB-CT <= WS-DAY-IDX-CT - WS-WIN-SZ-CT
073100        COMPUTE DMR-SMA-50-AMT ROUNDED =
073200              WS-SMA-SUM-AMT / WS-WIN-SZ-CT
073300        SET DMR-SMA-50-AVAILABLE TO TRUE
073400     ELSE
073500*       SHORT-HISTORY MINIMUM NOT YET MET - NOT AVAILABLE.
073600*    NOT ENOUGH HISTORY YET FOR THE 50-DAY AVERAGE.
073700        MOVE ZERO TO DMR-SMA-50-AMT
073800        SET DMR-SMA-50-NOT-AVAIL TO TRUE
073900     END-IF.
074000*    200-DAY WINDOW - SAME PATTERN, LONGER MINIMUM PERIOD.
074100     IF WS-DAY-IDX-CT >= WS-EFF-LONG-WIN-CT
074200*       SAME SHRINK-TO-HISTORY RULE AS THE 50-DAY WINDOW.
074300*    NOMINAL 200-DAY SIZE, CLAMPED BELOW.
074400        MOVE WS-LONG-WINDOW-CT TO WS-WIN-SZ-CT
074500        IF WS-DAY-IDX-CT < WS-WIN-SZ-CT
074600           MOVE WS-DAY-IDX-CT TO WS-WIN-SZ-CT
074700        END-IF
074800        MOVE ZERO TO WS-SMA-SUM-AMT
074900*       SAME BACKWARD-WALK ACCUMULATOR, WIDER WINDOW.
075000*    SAME SUMMATION, WIDER WINDOW.
075100        PERFORM 4210-ADD-CLOSE-TO-SUM
075200           THRU 4210-ADD-CLOSE-TO-SUM-EXIT
075300           VARYING WS-SUB-CT
075400           FROM WS-DAY-IDX-CT BY -1
075500*    LOOP CONTROL ONLY - THE ACCUMULATOR IS IN 4210.
075600           UNTIL WS-SUB-CT <= WS-DAY-IDX-CT - WS-WIN-SZ-CT
075700        COMPUTE DMR-SMA-200-AMT ROUNDED =
075800              WS-SMA-SUM-AMT / WS-WIN-SZ-CT
075900        SET DMR-SMA-200-AVAILABLE TO TRUE
076000     ELSE
076100*       SAME NOT-AVAILABLE HANDLING AS THE 50-DAY WINDOW.
076200*    NOT ENOUGH HISTORY YET FOR THE 200-DAY AVERAGE.
076300        MOVE ZERO TO DMR-SMA-200-AMT
076400        SET DMR-SMA-200-NOT-AVAIL TO TRUE
076500     END-IF.
076600*    BOTH SMA FIELDS ARE NOW SET FOR 4900 TO WRITE.
076700 4200-COMPUTE-SMA-EXIT.
076800     EXIT.
076900
077000 4210-ADD-CLOSE-TO-SUM.
077100*    ACCUMULATOR STEP OF THE VARYING LOOP IN 4200, ABOVE -
077200*    ONE CLOSE PRICE PER PERFORM.
077300*    ONE TABLE ENTRY PER CALL, DRIVEN BY THE VARYING
077400*    CLAUSE IN 4200.
077500     ADD WS-CLOSE-ENTRY (WS-SUB-CT) TO WS-SMA-SUM-AMT.
077600 4210-ADD-CLOSE-TO-SUM-EXIT.
077700     EXIT.
077800
077900******************************************************************
078000* 52-WEEK (TRAILING 252 TRADING-DAY) HIGH AND PERCENT-FROM-HIGH. *
078100* AVAILABLE FROM THE FIRST TRADING DAY ON HAND - THE WINDOW IS   *
078200* SIMPLY WHATEVER HISTORY EXISTS UP TO 252 DAYS.                 *
078300*    PCT-FROM-HIGH IS NEGATIVE OR ZERO BY CONSTRUCTION - THE  *
078400*    CURRENT CLOSE CAN NEVER EXCEED THE 252-DAY HIGH IT WAS   *
078500*    JUST COMPARED AGAINST.                                   *
078600******************************************************************
078700 4300-COMPUTE-52WK-HIGH.
078800*    CLAMP THE 252-DAY WINDOW TO WHATEVER HISTORY EXISTS SO
078900*    EARLY DAYS STILL GET A HIGH-WATER MARK OF SOME SIZE.
079000*    NOMINAL 252-DAY SIZE, CLAMPED TO AVAILABLE HISTORY.
079100     MOVE WS-YEAR-WINDOW-CT TO WS-WIN-SZ-CT.
079200     IF WS-DAY-IDX-CT < WS-WIN-SZ-CT
079300        MOVE WS-DAY-IDX-CT TO WS-WIN-SZ-CT
079400     END-IF.
079500     MOVE WS-CLOSE-ENTRY (WS-DAY-IDX-CT) TO WS-MAX-CLOSE-AMT.
079600*    SEED THE RUNNING MAXIMUM WITH TODAY'S OWN CLOSE, THEN SCAN
079700*    BACKWARD OVER THE REST OF THE WINDOW.
079800*    RUNNING-MAXIMUM SCAN OVER THE WINDOW, DRIVEN BY
079900*    THE VARYING CLAUSE HERE.
080000     PERFORM 4310-COMPARE-MAX-CLOSE
080100        THRU 4310-COMPARE-MAX-CLOSE-EXIT
080200        VARYING WS-SUB-CT
080300*    THAT FOLLOWS.
080400        FROM WS-DAY-IDX-CT BY -1
080500        UNTIL WS-SUB-CT <= WS-DAY-IDX-CT - WS-WIN-SZ-CT.
080600     MOVE WS-MAX-CLOSE-AMT TO DMR-HIGH-52WK-AMT.
080700*    PERCENT-FROM-HIGH IS NEGATIVE-OR-ZERO BY CONSTRUCTION -
080800*    THE MAXIMUM CAN NEVER FALL BELOW TODAY'S OWN CLOSE.
080900*    A ZERO MAXIMUM CAN ONLY MEAN NO CLOSES ON HAND -
081000*    STRUCTURALLY IMPOSSIBLE ONCE 3900 HAS RUN, BUT
081100*    GUARDED ANYWAY.
081200     IF WS-MAX-CLOSE-AMT > ZERO
081300        COMPUTE DMR-PCT-FROM-HIGH-AMT ROUNDED =
081400           (WS-CUR-CLOSE-AMT - WS-MAX-CLOSE-AMT)
081500*    ONE COMPUTE STATEMENT, CONTINUED ACROSS TWO LINES.
081600              / WS-MAX-CLOSE-AMT
081700        SET DMR-PCT-FROM-HIGH-AVAILABLE TO TRUE
081800     ELSE
081900*       ZERO-CLOSE HISTORY WOULD DIVIDE BY ZERO - GUARD AND
082000*       REPORT NOT-AVAILABLE INSTEAD.
082100*    GUARD TRIPPED - REPORT NOT-AVAILABLE.
082200        MOVE ZERO TO DMR-PCT-FROM-HIGH-AMT
082300        SET DMR-PCT-FROM-HIGH-NOT-AVAIL TO TRUE
082400     END-IF.
082500*    THE 52-WEEK HIGH FIELDS ARE NOW SET FOR 4900.
082600 4300-COMPUTE-52WK-HIGH-EXIT.
082700     EXIT.
082800
082900 4310-COMPARE-MAX-CLOSE.
083000*    RUNNING-MAXIMUM STEP OF THE VARYING LOOP IN 4300, ABOVE.
083100*    A NEW HIGH REPLACES THE RUNNING MAXIMUM.
083200     IF WS-CLOSE-ENTRY (WS-SUB-CT) > WS-MAX-CLOSE-AMT
083300        MOVE WS-CLOSE-ENTRY (WS-SUB-CT) TO WS-MAX-CLOSE-AMT
083400     END-IF.
083500*    THEM.
083600 4310-COMPARE-MAX-CLOSE-EXIT.
083700     EXIT.
083800
083900******************************************************************
084000* BOOK VALUE PER SHARE, PRICE-TO-BOOK RATIO AND ENTERPRISE       *
084100* VALUE.  EACH IS UNAVAILABLE WHENEVER AN INPUT IT DEPENDS ON    *
084200* HAS NOT YET BEEN ALIGNED, IS FLAGGED NOT-PRESENT, OR WOULD     *
084300* DIVIDE BY ZERO.                                                *
084400*    EV FALLS BACK TO THE SECURITY-INFO CASH FIGURE ONLY      *
084500*    WHEN THE QUARTERLY FEED ITSELF HAS NO CASH BALANCE FOR   *
084600*    THE ALIGNED QUARTER - SEE THE NESTED IF BELOW.           *
084700******************************************************************
084800 4400-COMPUTE-FUND-RATIOS.
084900*    BOOK VALUE PER SHARE - REQUIRES AN ALIGNED QUARTER WITH
085000*    BOTH EQUITY AND SHARES-OUTSTANDING PRESENT AND NONZERO.
085100*    THREE CONDITIONS MUST ALL HOLD BEFORE BVPS IS
085200*    DERIVED - SEE THE BANNER ABOVE.
085300     IF WS-FUND-ALIGNED
085400        AND WS-ALIGNED-EQUITY-PRESENT
085500        AND WS-ALIGNED-SHARES-PRESENT
085600        AND WS-ALIGNED-SHARES-AMT > ZERO
085700*    ALL THREE CONDITIONS HELD - COMPUTE THE RATIO.
085800        COMPUTE DMR-BVPS-AMT ROUNDED =
085900           WS-ALIGNED-EQUITY-AMT / WS-ALIGNED-SHARES-AMT
086000        SET DMR-BVPS-AVAILABLE TO TRUE
086100     ELSE
086200*       QUARTER NOT ALIGNED, OR EQUITY/SHARES MISSING OR
086300*       ZERO - BVPS CANNOT BE DERIVED THIS DAY.
086400*    ONE OF THE THREE CONDITIONS FAILED.
086500        MOVE ZERO TO DMR-BVPS-AMT
086600        SET DMR-BVPS-NOT-AVAIL TO TRUE
086700     END-IF.
086800*    PRICE-TO-BOOK - RIDES ON BVPS, SO IT CANNOT BE AVAILABLE
086900*    WHEN BVPS ITSELF IS NOT.
087000*    NOT = ZERO ALSO GUARDS THE DIVIDE THAT FOLLOWS.
087100     IF DMR-BVPS-AVAILABLE AND DMR-BVPS-AMT NOT = ZERO
087200        COMPUTE DMR-PB-RATIO-AMT ROUNDED =
087300           WS-CUR-CLOSE-AMT / DMR-BVPS-AMT
087400        SET DMR-PB-RATIO-AVAILABLE TO TRUE
087500     ELSE
087600*       ALSO GUARDS THE DIVIDE WHEN BVPS ITSELF IS ZERO.
087700*    BVPS ITSELF WAS NOT AVAILABLE OR WAS ZERO.
087800        MOVE ZERO TO DMR-PB-RATIO-AMT
087900        SET DMR-PB-RATIO-NOT-AVAIL TO TRUE
088000     END-IF.
088100*    ENTERPRISE VALUE - MARKET CAP PLUS DEBT LESS CASH.  THE
088200*    LIABILITIES AND CASH LEGS EACH DEFAULT TO ZERO WHEN NOT
088300*    ON HAND SO A MISSING BALANCE-SHEET LINE UNDERSTATES,
088400*    RATHER THAN SUPPRESSES, THE FIGURE.
088500     IF WS-SIF-PRESENT AND SIF-MKT-CAP-PRESENT
088600*       MARKET CAP IS THE ONE LEG THAT MUST BE ON HAND -
088700*       WITHOUT IT THE WHOLE FIGURE IS MEANINGLESS.
088800*    ZERO BOTH WORK FIELDS BEFORE CONDITIONALLY
088900*    POPULATING EITHER ONE BELOW.
089000        MOVE ZERO TO WS-EV-LIABS-AMT WS-EV-CASH-AMT
089100        IF WS-FUND-ALIGNED AND WS-ALIGNED-LIABS-PRESENT
089200           MOVE WS-ALIGNED-LIABS-AMT TO WS-EV-LIABS-AMT
089300*    ALIGNED LIABILITIES POSTED WHEN PRESENT, ELSE ZERO STANDS.
089400        END-IF
089500        IF WS-FUND-ALIGNED AND WS-ALIGNED-CASH-PRESENT
089600           MOVE WS-ALIGNED-CASH-AMT TO WS-EV-CASH-AMT
089700        ELSE
089800*          NO QUARTERLY CASH FIGURE ALIGNED - FALL BACK TO
089900*          THE SECURITY-INFO CASH BALANCE IF ONE EXISTS.
090000*             LAST RESORT - SIF'S OWN CASH FIGURE.
090100*    LAST RESORT - THE SECURITY-INFO FILE'S OWN CASH
090200*    FIGURE.
090300           IF SIF-CASH-PRESENT
090400              MOVE SIF-TOTAL-CASH-AMT TO WS-EV-CASH-AMT
090500           END-IF
090600        END-IF
090700*       EV = MARKET CAP + TOTAL DEBT - CASH ON HAND.
090800*    MARKET CAP PLUS DEBT LESS CASH - THE STANDARD
090900*    ENTERPRISE-VALUE FORMULA.
091000        COMPUTE DMR-EV-AMT ROUNDED =
091100           SIF-MARKET-CAP-AMT + WS-EV-LIABS-AMT - WS-EV-CASH-AMT
091200        SET DMR-EV-AVAILABLE TO TRUE
091300     ELSE
091400*       NO MARKET CAP ON HAND - EV CANNOT BE DERIVED.
091500*    NO MARKET CAP ON HAND - EV IS NOT DERIVABLE.
091600        MOVE ZERO TO DMR-EV-AMT
091700        SET DMR-EV-NOT-AVAIL TO TRUE
091800     END-IF.
091900*    THAT FOLLOWS.
092000 4400-COMPUTE-FUND-RATIOS-EXIT.
092100     EXIT.
092200
092300******************************************************************
092400*    WRITES ONE DMR.TIP04 RECORD PER TRADING DAY PROCESSED.      *
092500*    THE TICKER COMES FROM THE SECURITY INFO RECORD, NOT THE     *
092600*    PRICE FEED, SO IT REFLECTS THE SHOPS SYSTEM-OF-RECORD       *
092700*    SYMBOL EVEN IF THE VENDOR FEED SPELLS IT DIFFERENTLY.       *
092800******************************************************************
092900 4900-WRITE-METRIC.
093000*    KEY FIELDS FIRST, THEN THE RECORD AS ASSEMBLED BY 4200
093100*    THRU 4400 ABOVE - THOSE PARAGRAPHS MOVE STRAIGHT INTO
093200*    THE DMR-METRICS-REC FIELDS, NOT A WORKING COPY.
093300*    KEY FIELDS FIRST, THEN THE METRIC FIELDS ALREADY
093400*    ASSEMBLED BY 4200 THRU 4400 ABOVE.
093500     MOVE SIF-TICKER-SYMBOL-ID  TO DMR-TICKER-SYMBOL-ID.
093600     MOVE WS-CUR-TRADE-DATE-N   TO DMR-TRADE-DATE-N.
093700     MOVE WS-CUR-CLOSE-AMT      TO DMR-CLOSE-PRICE-AMT.
093800     WRITE DMR-METRICS-REC.
093900*    THE RECORD WRITTEN ABOVE COUNTS TOWARD THE RUN TOTAL.
094000     ADD 1 TO WS-METRIC-COUNT-CT.
094100 4900-WRITE-METRIC-EXIT.
094200     EXIT.
094300
094400******************************************************************
094500*    EMERGENCY EXIT FOR THE TABLE-OVERFLOW CONDITION IN 3910.    *
094600*    CLOSES WHATEVER IS OPEN AND STOPS - NO PARTIAL METRICS FILE *
094700*    IS LEFT IN A HALF-WRITTEN STATE FOR A DOWNSTREAM JOB STEP   *
094800*    TO PICK UP BY MISTAKE.                                      *
094900******************************************************************
095000 9000-ABEND-CLOSE.
095100     PERFORM 9100-CLOSE-FILES THRU 9100-CLOSE-FILES-EXIT.
095200     STOP RUN.
095300*    9100 CLOSES WHATEVER FILES ARE CURRENTLY OPEN.
095400 9000-ABEND-CLOSE-EXIT.
095500     EXIT.
095600
095700******************************************************************
095800*    NORMAL AND ABEND CLOSE.  SPD-PRICE-FILE AND THE TWO SORT    *
095900*    FILES ARE NOT LISTED HERE - EACH IS OPENED AND CLOSED       *
096000*    ENTIRELY WITHIN ITS OWN PARAGRAPH (2100, 3900, 4000).       *
096100******************************************************************
096200 9100-CLOSE-FILES.
096300     CLOSE QFD-FUND-FILE
096400           SIF-INFO-FILE
096500*    THEM.
096600           DMR-METRICS-OUT.
096700 9100-CLOSE-FILES-EXIT.
096800     EXIT.
