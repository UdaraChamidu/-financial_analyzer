000100******************************************************************
000200*                                                                *
000300* OBJECT NAME:  QFD.TIP02                                       *
000400*                                                                *
000500* DESCRIPTION:  QUARTERLY FUNDAMENTALS RECORD FOR A SINGLE       *
000600*               SECURITY.  ONE OCCURRENCE PER FISCAL QUARTER,    *
000700*               ASCENDING BY QFD-QTR-END-DATE-N ON THE INBOUND   *
000800*               FEED.  A "NOT-PRESENT" INDICATOR ACCOMPANIES     *
000900*               EACH BALANCE-SHEET AMOUNT SINCE THE SOURCE       *
001000*               FILING MAY OMIT IT.                              *
001100*                                                                *
001200*               LENGTH   : 100 POSITIONS.                       *
001300*               PREFIX   : QFD.                                 *
001400*                                                                *
001500******************************************************************
001600* MAINTENANCE LOG                                                *
001700* DATE       INIT  REQUEST    DESCRIPTION                        *
001800* ---------- ----  ---------  --------------------------------- *
001900* 04/02/1994 RTM   DST-0417   INITIAL LAYOUT - QUARTERLY FUND.   *DST-0417
002000* 11/09/1997 KAL   DST-0688   ADDED PRESENT-CD SWITCH PER FIELD  *DST-0688
002100*                             SUPPORTS OMITTED 10-Q AMOUNTS.     *
002200* 01/14/1999 RTM   DST-0812   Y2K - EXPANDED DATE GROUP TO CCYY. *DST-0812
002300******************************************************************
002400 05  QFD-FUNDAMENTALS-RECORD.
002500     10  QFD-QTR-END-DATE.
002600         15  QFD-QTR-END-YYYY-DATE.
002700             20  QFD-QTR-END-CC-DATE        PIC 9(2).
002800             20  QFD-QTR-END-YY-DATE        PIC 9(2).
002900         15  QFD-QTR-END-MM-DATE            PIC 9(2).
003000         15  QFD-QTR-END-DD-DATE            PIC 9(2).
003100     10  QFD-QTR-END-DATE-N REDEFINES QFD-QTR-END-DATE
003200                                        PIC 9(8).
003300     10  QFD-TOTAL-ASSETS-AMT               PIC S9(15)V9(2).
003400     10  QFD-ASSETS-PRESENT-CD              PIC X(1).
003500         88  QFD-ASSETS-PRESENT                VALUE 'Y'.
003600         88  QFD-ASSETS-NOT-PRESENT            VALUE 'N'.
003700     10  QFD-TOTAL-LIABILITIES-AMT          PIC S9(15)V9(2).
003800     10  QFD-LIABS-PRESENT-CD               PIC X(1).
003900         88  QFD-LIABS-PRESENT                 VALUE 'Y'.
004000         88  QFD-LIABS-NOT-PRESENT             VALUE 'N'.
004100     10  QFD-TOTAL-EQUITY-AMT               PIC S9(15)V9(2).
004200     10  QFD-EQUITY-PRESENT-CD              PIC X(1).
004300         88  QFD-EQUITY-PRESENT                VALUE 'Y'.
004400         88  QFD-EQUITY-NOT-PRESENT            VALUE 'N'.
004500     10  QFD-CASH-AMT                       PIC S9(15)V9(2).
004600     10  QFD-CASH-PRESENT-CD                PIC X(1).
004700         88  QFD-CASH-PRESENT                  VALUE 'Y'.
004800         88  QFD-CASH-NOT-PRESENT              VALUE 'N'.
004900     10  QFD-SHARES-OUTSTANDING-AMT         PIC 9(15).
005000     10  QFD-SHARES-PRESENT-CD              PIC X(1).
005100         88  QFD-SHARES-PRESENT                VALUE 'Y'.
005200         88  QFD-SHARES-NOT-PRESENT            VALUE 'N'.
005300     10  FILLER                             PIC X(4).
