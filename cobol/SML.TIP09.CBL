000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SML09.
000300 AUTHOR.        R T MASON.
000400 INSTALLATION.  DST SYSTEMS - KANSAS CITY.
000500 DATE-WRITTEN.  09/30/1995.
000600 DATE-COMPILED.
000700 SECURITY.      DST SYSTEMS INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*    SML09  -  SECURITY METRICS LOADER                          *
001100*                                                                *
001200*    LOADS THE SEQUENTIAL DAILY-METRICS FEED (DMR.TIP04)         *
001300*    PRODUCED BY SMP07 AND THE SEQUENTIAL SIGNAL-EVENT FEED      *
001400*    (SGE.TIP05) PRODUCED BY SGX08 INTO THEIR RESPECTIVE VSAM    *
001500*    KEYED STORES.  EACH LOAD IS AN UPSERT ON THE PRIMARY KEY -  *
001600*    A RECORD ALREADY ON THE STORE FOR A GIVEN KEY IS REPLACED,  *
001700*    NOT DUPLICATED, SO THE LOADER MAY BE RE-RUN AGAINST A       *
001800*    STORE ALREADY HOLDING A PRIOR RUN'S OUTPUT WITHOUT ERROR.   *
001900*                                                                *
002000******************************************************************
002100* MAINTENANCE LOG                                                *
002200* DATE       INIT  REQUEST    DESCRIPTION                        *
002300* ---------- ----  ---------  --------------------------------- *
002400* 09/30/1995 KAL   DST-0501   INITIAL WRITE - METRICS LOAD ONLY. *DST-0501
002500* 06/02/1996 RTM   DST-0559   ADDED SIGNAL-EVENT STORE LOAD.     *DST-0559
002600* 01/14/1999 RTM   DST-0812   Y2K - EXPANDED DATE GROUPS TO      *DST-0812
002700*                             CCYY THROUGHOUT.  SEE COPYBOOKS.   *
002800* 07/11/2000 KAL   DST-0901   RE-RUN OF A PRIOR BUSINESS DATE    *DST-0901
002900*                             NOW REWRITES RATHER THAN ABENDS ON *
003000*                             DUPLICATE-KEY FILE STATUS 22.      *
003100* 04/09/2007 KAL   DST-1308   SIGNAL-UPD COUNTER RESTATED AS A   *DST-1308
003200*                             77-LEVEL ITEM PER SHOP STANDARD.   *
003300******************************************************************
003400
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     UPSI-0 ON STATUS IS SML-VERBOSE-TRACE-SW
003900     UPSI-0 OFF STATUS IS SML-VERBOSE-QUIET-SW.
004000
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT DMR-METRICS-IN    ASSIGN       TO DMRFILE
004400                               FILE STATUS  IS WS-DMI-FILE-STATUS.
004500
004600     SELECT SGE-SIGNAL-IN     ASSIGN       TO SGEFILE
004700                               FILE STATUS  IS WS-SGI-FILE-STATUS.
004800
004900     SELECT DMR-METRICS-STORE ASSIGN       TO DMRVSAM
005000            ORGANIZATION      IS INDEXED
005100            ACCESS MODE       IS DYNAMIC
005200            RECORD KEY        IS DMS-METRICS-KEY
005300            FILE STATUS       IS WS-DMS-FILE-STATUS.
005400
005500     SELECT SGE-SIGNAL-STORE  ASSIGN       TO SGEVSAM
005600            ORGANIZATION      IS INDEXED
005700            ACCESS MODE       IS DYNAMIC
005800            RECORD KEY        IS SGS-SIGNAL-KEY
005900            FILE STATUS       IS WS-SGS-FILE-STATUS.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300 FD  DMR-METRICS-IN.
006400 01  DMR-METRICS-REC.
006500     COPY DMR.TIP04.
006600
006700 FD  SGE-SIGNAL-IN.
006800 01  SGE-SIGNAL-REC.
006900     COPY SGE.TIP05.
007000
007100 FD  DMR-METRICS-STORE.
007200 01  DMS-METRICS-REC.
007300     COPY DMR.TIP04 REPLACING ==DMR-== BY ==DMS-==.
007400
007500 FD  SGE-SIGNAL-STORE.
007600 01  SGS-SIGNAL-REC.
007700     COPY SGE.TIP05 REPLACING ==SGE-== BY ==SGS-==.
007800
007900 WORKING-STORAGE SECTION.
008000 01  WS-FILE-STATUSES.
008100     05  WS-DMI-FILE-STATUS          PIC X(2).
008200         88  WS-DMI-STATUS-OK           VALUE '00'.
008300         88  WS-DMI-STATUS-EOF          VALUE '10'.
008400     05  WS-SGI-FILE-STATUS          PIC X(2).
008500         88  WS-SGI-STATUS-OK           VALUE '00'.
008600         88  WS-SGI-STATUS-EOF          VALUE '10'.
008700     05  WS-DMS-FILE-STATUS          PIC X(2).
008800         88  WS-DMS-STATUS-OK           VALUE '00'.
008900         88  WS-DMS-STATUS-DUP-KEY      VALUE '22'.
009000     05  WS-SGS-FILE-STATUS          PIC X(2).
009100         88  WS-SGS-STATUS-OK           VALUE '00'.
009200         88  WS-SGS-STATUS-DUP-KEY      VALUE '22'.
009300
009400 01  WS-RUN-SWITCHES.
009500     05  WS-DMI-EOF-SW               PIC X(1)      VALUE 'N'.
009600         88  WS-DMI-EOF                  VALUE 'Y'.
009700     05  WS-SGI-EOF-SW               PIC X(1)      VALUE 'N'.
009800         88  WS-SGI-EOF                  VALUE 'Y'.
009900
010000 01  WS-COUNTERS.
010100     05  WS-METRIC-ADD-CT            PIC S9(6) COMP VALUE ZERO.
010200     05  WS-METRIC-UPD-CT            PIC S9(6) COMP VALUE ZERO.
010300     05  WS-SIGNAL-ADD-CT            PIC S9(6) COMP VALUE ZERO.
010400*
010500*    SIGNAL-UPDATE TALLY - A LONE ELEMENTARY COUNTER, CARRIED AS
010600*    A 77-LEVEL ITEM RATHER THAN FOLDED INTO WS-COUNTERS, PER
010700*    SHOP STANDARD.
010800*    04/09/2007 KAL DST-1308 - RESTATED AS A 77-LEVEL ITEM.
010900*
011000 77  WS-SIGNAL-UPD-CT            PIC S9(6) COMP VALUE ZERO.
011100
011200
011300 PROCEDURE DIVISION.
011400*
011500*    TWO LOADS, ONE PATTERN - METRICS FIRST, THEN SIGNALS, EACH
011600*    FOLLOWED BY ITS OWN READ-AHEAD SCAN OF THE SEQUENTIAL FEED
011700*    INTO THE MATCHING VSAM STORE.  THE FOUR DISPLAY LINES AT THE
011800*    END GIVE THE OPERATOR AN ADD/UPDATE SPLIT FOR EACH STORE SO
011900*    A RE-RUN AGAINST A STORE ALREADY LOADED SHOWS UP AS UPDATES,
012000*    NOT A SILENT NO-OP.
012100*
012200 0000-MAINLINE.
012300     PERFORM 1000-INITIALIZE THRU 1000-INITIALIZE-EXIT.
012400*    METRICS STORE LOADED FIRST TO MATCH THE ORDER SMP07 AND
012500*    SGX08 PRODUCE THE TWO FEEDS IN - NEITHER LOAD DEPENDS ON
012600*    THE OTHER HAVING RUN.
012700     PERFORM 2000-LOAD-METRICS THRU 2000-LOAD-METRICS-EXIT.
012800     PERFORM 3000-LOAD-SIGNALS THRU 3000-LOAD-SIGNALS-EXIT.
012900     PERFORM 9100-CLOSE-FILES THRU 9100-CLOSE-FILES-EXIT.
013000*    FOUR SEPARATE COUNTS, NOT TWO - AN ADD/UPDATE SPLIT PER
013100*    STORE LETS THE OPERATOR TELL A FIRST-TIME LOAD FROM A
013200*    RE-RUN AT A GLANCE.
013300     DISPLAY 'SML0108 - METRICS ADDED  : ' WS-METRIC-ADD-CT.
013400     DISPLAY 'SML0109 - METRICS UPDATED: ' WS-METRIC-UPD-CT.
013500     DISPLAY 'SML0110 - SIGNALS ADDED  : ' WS-SIGNAL-ADD-CT.
013600     DISPLAY 'SML0111 - SIGNALS UPDATED: ' WS-SIGNAL-UPD-CT.
013700     STOP RUN.
013800
013900*
014000*    BOTH SEQUENTIAL FEEDS OPEN INPUT-ONLY, BOTH VSAM STORES OPEN
014100*    I-O SINCE THE LOAD WRITES NEW KEYS AND REWRITES EXISTING ONES
014200*    IN THE SAME PASS.  NEITHER STORE IS EVER OPENED OUTPUT HERE -
014300*    THAT WOULD ERASE A PRIOR RUN'S HOLDINGS INSTEAD OF UPSERTING
014400*    INTO THEM.
014500*
014600 1000-INITIALIZE.
014700*    ORDER OF OPEN DOES NOT MATTER HERE - NONE OF THE FOUR
014800*    FILES IS READ OR WRITTEN UNTIL 2000-LOAD-METRICS BEGINS.
014900     OPEN INPUT  DMR-METRICS-IN
015000     OPEN INPUT  SGE-SIGNAL-IN
015100     OPEN I-O    DMR-METRICS-STORE
015200     OPEN I-O    SGE-SIGNAL-STORE.
015300 1000-INITIALIZE-EXIT.
015400     EXIT.
015500
015600******************************************************************
015700* UPSERT EVERY DAILY-METRICS RECORD ON THE SEQUENTIAL FEED INTO  *
015800* THE KEYED STORE - WRITE IF THE KEY IS NEW, REWRITE IF A PRIOR  *
015900* RUN ALREADY POSTED THAT TICKER AND TRADE DATE.                 *
016000******************************************************************
016100 2000-LOAD-METRICS.
016200*    READ-AHEAD PRIME, THEN LOOP UNTIL THE FEED IS EXHAUSTED - THE
016300*    SAME IDIOM AS EVERY OTHER SEQUENTIAL SCAN IN THIS SYSTEM.
016400*    PRIME THE NEXT ITERATION BEFORE RETURNING TO 2000'S UNTIL
016500*    TEST - IF THIS WAS THE LAST RECORD, WS-DMI-EOF IS NOW SET
016600*    AND THE LOOP IN 2000 WILL NOT CALL THIS PARAGRAPH AGAIN.
016700     PERFORM 2010-READ-METRIC THRU 2010-READ-METRIC-EXIT.
016800     PERFORM 2020-UPSERT-METRIC THRU 2020-UPSERT-METRIC-EXIT
016900        UNTIL WS-DMI-EOF.
017000 2000-LOAD-METRICS-EXIT.
017100     EXIT.
017200
017300*
017400*    THE METRICS FEED CARRIES NO KEY OF ITS OWN TO TEST - IT IS A
017500*    PLAIN SEQUENTIAL READ, SO ONLY AT-END IS CODED.
017600*
017700 2010-READ-METRIC.
017800     READ DMR-METRICS-IN
017900         AT END
018000*        A METRICS RECORD LEGITIMATELY HAS NO KEY OF ITS OWN
018100*        TO VALIDATE ON READ - THE UPSERT KEY TEST HAPPENS
018200*        LATER, ON THE WRITE INTO THE STORE.
018300             SET WS-DMI-EOF TO TRUE
018400     END-READ.
018500 2010-READ-METRIC-EXIT.
018600     EXIT.
018700
018800 2020-UPSERT-METRIC.
018900*    THE TWO RECORDS SHARE IDENTICAL LAYOUTS UNDER DIFFERING DATA
019000*    NAMES - THE STORE COPYBOOK IS PULLED IN WITH REPLACING SO THE
019100*    TWO CAN COEXIST IN ONE PROGRAM - SO A SINGLE GROUP MOVE CARRIES
019200*    EVERY FIELD ACROSS.
019300     MOVE DMR-DAILY-METRICS-RECORD TO DMS-DAILY-METRICS-RECORD.
019400*    TRY THE WRITE FIRST ON THE ASSUMPTION MOST RECORDS ON A FRESH
019500*    RUN ARE NEW KEYS - INVALID KEY (FILE STATUS 22 - DUPLICATE)
019600*    MEANS A PRIOR RUN ALREADY POSTED THIS TICKER/DATE, SO FALL
019700*    BACK TO A REWRITE RATHER THAN ABEND THE JOB.
019800     WRITE DMS-METRICS-REC
019900         INVALID KEY
020000*        DUPLICATE KEY - THIS TICKER/TRADE-DATE PAIR ALREADY
020100*        HAS A RECORD ON THE STORE FROM AN EARLIER RUN.
020200             PERFORM 2030-REWRITE-METRIC
020300                THRU 2030-REWRITE-METRIC-EXIT
020400         NOT INVALID KEY
020500             ADD 1 TO WS-METRIC-ADD-CT
020600     END-WRITE.
020700     PERFORM 2010-READ-METRIC THRU 2010-READ-METRIC-EXIT.
020800 2020-UPSERT-METRIC-EXIT.
020900     EXIT.
021000
021100*
021200*    07/11/2000 KAL DST-0901 - THE REWRITE THAT MAKES THIS LOADER
021300*    RE-RUN SAFE.  A REWRITE INVALID-KEY HERE MEANS THE RECORD
021400*    DISAPPEARED BETWEEN THE FAILED WRITE AND THIS REWRITE - THAT
021500*    SHOULD NEVER HAPPEN ON A SINGLE-TASK BATCH RUN, SO IT IS
021600*    LOGGED RATHER THAN ABENDED, THE SAME AS THE ORIGINAL WRITE
021700*    FAILURE WOULD HAVE BEEN.
021800*
021900 2030-REWRITE-METRIC.
022000     REWRITE DMS-METRICS-REC
022100         INVALID KEY
022200             DISPLAY 'SML0210 - METRICS REWRITE FAILED FOR KEY '
022300                      DMS-METRICS-KEY
022400         NOT INVALID KEY
022500*        A CLEAN REWRITE COUNTS AS AN UPDATE, NOT AN ADD.
022600             ADD 1 TO WS-METRIC-UPD-CT
022700     END-REWRITE.
022800 2030-REWRITE-METRIC-EXIT.
022900     EXIT.
023000
023100******************************************************************
023200* UPSERT EVERY SIGNAL-EVENT RECORD ON THE SEQUENTIAL FEED INTO   *
023300* THE KEYED STORE, SAME PATTERN AS THE METRICS LOAD ABOVE.       *
023400******************************************************************
023500 3000-LOAD-SIGNALS.
023600*    06/02/1996 RTM DST-0559 - ADDED THIS SECOND LOAD ALONGSIDE
023700*    THE ORIGINAL METRICS-ONLY LOADER.  KEPT AS ITS OWN NUMBERED
023800*    SECTION RATHER THAN FOLDED INTO 2000 SO EITHER LOAD CAN BE
023900*    TRACED INDEPENDENTLY OFF A DUMP.
024000*    SAME PRIME-THE-NEXT-ITERATION RATIONALE AS 2020 ABOVE,
024100*    AGAINST THE SIGNAL FEED.
024200     PERFORM 3010-READ-SIGNAL THRU 3010-READ-SIGNAL-EXIT.
024300     PERFORM 3020-UPSERT-SIGNAL THRU 3020-UPSERT-SIGNAL-EXIT
024400        UNTIL WS-SGI-EOF.
024500 3000-LOAD-SIGNALS-EXIT.
024600     EXIT.
024700
024800*
024900*    SAME READ-AHEAD PATTERN AS 2010, AGAINST THE SIGNAL FEED.
025000*
025100 3010-READ-SIGNAL.
025200     READ SGE-SIGNAL-IN
025300         AT END
025400             SET WS-SGI-EOF TO TRUE
025500     END-READ.
025600 3010-READ-SIGNAL-EXIT.
025700     EXIT.
025800
025900 3020-UPSERT-SIGNAL.
026000*    SAME GROUP-MOVE / TRY-WRITE-THEN-REWRITE PATTERN AS 2020,
026100*    AGAINST THE SIGNAL EVENT LAYOUT AND ITS OWN KEY.
026200     MOVE SGE-SIGNAL-EVENT-RECORD TO SGS-SIGNAL-EVENT-RECORD.
026300     WRITE SGS-SIGNAL-REC
026400         INVALID KEY
026500*        SAME DUPLICATE-KEY SITUATION AS 2020, AGAINST THE
026600*        SIGNAL STORE'S OWN KEY.
026700             PERFORM 3030-REWRITE-SIGNAL
026800                THRU 3030-REWRITE-SIGNAL-EXIT
026900         NOT INVALID KEY
027000             ADD 1 TO WS-SIGNAL-ADD-CT
027100     END-WRITE.
027200     PERFORM 3010-READ-SIGNAL THRU 3010-READ-SIGNAL-EXIT.
027300 3020-UPSERT-SIGNAL-EXIT.
027400     EXIT.
027500
027600*
027700*    MIRROR OF 2030 AGAINST THE SIGNAL STORE - SAME RATIONALE FOR
027800*    LOGGING RATHER THAN ABENDING ON AN UNEXPECTED REWRITE FAILURE.
027900*
028000 3030-REWRITE-SIGNAL.
028100     REWRITE SGS-SIGNAL-REC
028200         INVALID KEY
028300             DISPLAY 'SML0310 - SIGNAL REWRITE FAILED FOR KEY '
028400                      SGS-SIGNAL-KEY
028500         NOT INVALID KEY
028600*        A CLEAN REWRITE COUNTS AS AN UPDATE, NOT AN ADD.
028700             ADD 1 TO WS-SIGNAL-UPD-CT
028800     END-REWRITE.
028900 3030-REWRITE-SIGNAL-EXIT.
029000     EXIT.
029100
029200*
029300*    CLOSE ALL FOUR FILES - BOTH SEQUENTIAL FEEDS AND BOTH VSAM
029400*    STORES - BEFORE THE MAINLINE STOPS THE RUN.
029500*
029600 9100-CLOSE-FILES.
029700*    ALL FOUR FILES CLOSE TOGETHER - NEITHER STORE IS TOUCHED
029800*    AGAIN AFTER THIS PROGRAM RETURNS CONTROL TO THE DRIVER.
029900     CLOSE DMR-METRICS-IN
030000           SGE-SIGNAL-IN
030100           DMR-METRICS-STORE
030200           SGE-SIGNAL-STORE.
030300 9100-CLOSE-FILES-EXIT.
030400     EXIT.
