000100******************************************************************
000200*                                                                *
000300* OBJECT NAME:  SGE.TIP05                                       *
000400*                                                                *
000500* DESCRIPTION:  SIGNAL EVENT RECORD.  ONE OCCURRENCE PER TREND-  *
000600*               CHANGE EVENT DETECTED IN THE DAILY METRICS       *
000700*               SERIES (GOLDEN CROSS / DEATH CROSS OF THE SHORT  *
000800*               AND LONG MOVING AVERAGES).  KEYED BY TICKER +    *
000900*               EVENT DATE + SIGNAL CODE ON THE PERSISTED STORE. *
001000*                                                                *
001100*               LENGTH   : 072 POSITIONS.                       *
001200*               PREFIX   : SGE.                                 *
001300*                                                                *
001400******************************************************************
001500* MAINTENANCE LOG                                                *
001600* DATE       INIT  REQUEST    DESCRIPTION                        *
001700* ---------- ----  ---------  --------------------------------- *
001800* 06/02/1995 KAL   DST-0501   INITIAL LAYOUT - SIGNAL EVENTS.    *DST-0501
001900* 01/14/1999 RTM   DST-0812   Y2K - EXPANDED DATE GROUP TO CCYY. *DST-0812
002000******************************************************************
002100 05  SGE-SIGNAL-EVENT-RECORD.
002200     10  SGE-TICKER-SYMBOL-ID                PIC X(10).
002300     10  SGE-EVENT-DATE.
002400         15  SGE-EVENT-YYYY-DATE.
002500             20  SGE-EVENT-CC-DATE           PIC 9(2).
002600             20  SGE-EVENT-YY-DATE           PIC 9(2).
002700         15  SGE-EVENT-MM-DATE               PIC 9(2).
002800         15  SGE-EVENT-DD-DATE               PIC 9(2).
002900     10  SGE-EVENT-DATE-N REDEFINES SGE-EVENT-DATE
003000                                        PIC 9(8).
003100     10  SGE-SIGNAL-CDE                      PIC X(12).
003200         88  SGE-SIGNAL-GOLDEN-CROSS
003300                               VALUE 'GOLDEN-CROSS'.
003400         88  SGE-SIGNAL-DEATH-CROSS
003500                               VALUE 'DEATH-CROSS '.
003600     10  SGE-SIGNAL-META-TXT                 PIC X(40).
003700     10  FILLER                              PIC X(2).
003800*
003900* ALTERNATE KEY VIEW - TICKER + DATE + SIGNAL ARE CONTIGUOUS AT
004000* THE FRONT OF THE RECORD SO THE VSAM RECORD KEY FOR
004100* SGE-SIGNAL-STORE CAN BE DECLARED DIRECTLY OVER THEM.
004200*
004300     10  SGE-SIGNAL-KEY REDEFINES SGE-TICKER-SYMBOL-ID
004400                                        PIC X(30).
