000100******************************************************************
000200*                                                                *
000300* OBJECT NAME:  DMR.TIP04                                       *
000400*                                                                *
000500* DESCRIPTION:  DAILY METRICS RECORD.  ONE OCCURRENCE PER        *
000600*               TRADING DATE FOR THE SECURITY BEING ANALYZED.    *
000700*               KEYED BY DMR-TICKER-SYMBOL-ID + DMR-TRADE-DATE-N *
000800*               ON THE PERSISTED STORE; A "NOT-AVAIL" INDICATOR  *
000900*               ACCOMPANIES EVERY DERIVED VALUE THAT CAN BE      *
001000*               UNAVAILABLE (SHORT WINDOW NOT YET FILLED, NO     *
001100*               FUNDAMENTALS ALIGNED, ETC).                      *
001200*                                                                *
001300*               LENGTH   : 140 POSITIONS.                       *
001400*               PREFIX   : DMR.                                 *
001500*                                                                *
001600******************************************************************
001700* MAINTENANCE LOG                                                *
001800* DATE       INIT  REQUEST    DESCRIPTION                        *
001900* ---------- ----  ---------  --------------------------------- *
002000* 05/17/1994 RTM   DST-0417   INITIAL LAYOUT - DAILY METRICS.    *DST-0417
002100* 09/30/1995 KAL   DST-0501   ADDED BVPS/PB/EV FOR FUND. RATIOS. *DST-0501
002200* 01/14/1999 RTM   DST-0812   Y2K - EXPANDED DATE GROUP TO CCYY. *DST-0812
002300******************************************************************
002400 05  DMR-DAILY-METRICS-RECORD.
002500     10  DMR-TICKER-SYMBOL-ID                PIC X(10).
002600     10  DMR-TRADE-DATE.
002700         15  DMR-TRADE-YYYY-DATE.
002800             20  DMR-TRADE-CC-DATE           PIC 9(2).
002900             20  DMR-TRADE-YY-DATE           PIC 9(2).
003000         15  DMR-TRADE-MM-DATE               PIC 9(2).
003100         15  DMR-TRADE-DD-DATE               PIC 9(2).
003200     10  DMR-TRADE-DATE-N REDEFINES DMR-TRADE-DATE
003300                                        PIC 9(8).
003400     10  DMR-CLOSE-PRICE-AMT                 PIC S9(9)V9(4).
003500     10  DMR-SMA-50-AMT                      PIC S9(9)V9(4).
003600     10  DMR-SMA-50-AVAIL-CD                 PIC X(1).
003700         88  DMR-SMA-50-AVAILABLE               VALUE 'Y'.
003800         88  DMR-SMA-50-NOT-AVAIL               VALUE 'N'.
003900     10  DMR-SMA-200-AMT                     PIC S9(9)V9(4).
004000     10  DMR-SMA-200-AVAIL-CD                PIC X(1).
004100         88  DMR-SMA-200-AVAILABLE              VALUE 'Y'.
004200         88  DMR-SMA-200-NOT-AVAIL              VALUE 'N'.
004300     10  DMR-HIGH-52WK-AMT                   PIC S9(9)V9(4).
004400     10  DMR-PCT-FROM-HIGH-AMT               PIC S9(3)V9(6).
004500     10  DMR-PCT-FROM-HIGH-AVAIL-CD          PIC X(1).
004600         88  DMR-PCT-FROM-HIGH-AVAILABLE        VALUE 'Y'.
004700         88  DMR-PCT-FROM-HIGH-NOT-AVAIL        VALUE 'N'.
004800     10  DMR-BVPS-AMT                        PIC S9(9)V9(6).
004900     10  DMR-BVPS-AVAIL-CD                   PIC X(1).
005000         88  DMR-BVPS-AVAILABLE                 VALUE 'Y'.
005100         88  DMR-BVPS-NOT-AVAIL                 VALUE 'N'.
005200     10  DMR-PB-RATIO-AMT                    PIC S9(9)V9(6).
005300     10  DMR-PB-RATIO-AVAIL-CD               PIC X(1).
005400         88  DMR-PB-RATIO-AVAILABLE             VALUE 'Y'.
005500         88  DMR-PB-RATIO-NOT-AVAIL             VALUE 'N'.
005600     10  DMR-EV-AMT                          PIC S9(15)V9(2).
005700     10  DMR-EV-AVAIL-CD                     PIC X(1).
005800         88  DMR-EV-AVAILABLE                   VALUE 'Y'.
005900         88  DMR-EV-NOT-AVAIL                   VALUE 'N'.
006000     10  FILLER                              PIC X(8).
006100*
006200* ALTERNATE KEY VIEW - TICKER + DATE ARE CONTIGUOUS AT THE FRONT
006300* OF THE RECORD SO THE VSAM RECORD KEY FOR DMR-METRICS-STORE CAN
006400* BE DECLARED DIRECTLY OVER THEM WITHOUT A WORKING-STORAGE MOVE.
006500*
006600     10  DMR-METRICS-KEY REDEFINES DMR-TICKER-SYMBOL-ID
006700                                        PIC X(18).
