000100******************************************************************
000200*                                                                *
000300* OBJECT NAME:  SIF.TIP03                                       *
000400*                                                                *
000500* DESCRIPTION:  SECURITY INFO RECORD.  ONE OCCURRENCE PER BATCH  *
000600*               RUN, CARRYING THE TICKER BEING ANALYZED AND THE  *
000700*               CURRENT MARKET CAPITALIZATION / FALLBACK CASH    *
000800*               FIGURE USED BY THE ENTERPRISE-VALUE CALCULATION. *
000900*                                                                *
001000*               LENGTH   : 050 POSITIONS.                       *
001100*               PREFIX   : SIF.                                 *
001200*                                                                *
001300******************************************************************
001400* MAINTENANCE LOG                                                *
001500* DATE       INIT  REQUEST    DESCRIPTION                        *
001600* ---------- ----  ---------  --------------------------------- *
001700* 04/02/1994 RTM   DST-0417   INITIAL LAYOUT - SECURITY INFO.    *DST-0417
001800* 11/09/1997 KAL   DST-0688   ADDED PRESENT-CD SWITCHES.         *DST-0688
001900******************************************************************
002000 05  SIF-SECURITY-INFO-RECORD.
002100     10  SIF-TICKER-SYMBOL-ID               PIC X(10).
002200     10  SIF-MARKET-CAP-AMT                 PIC S9(15)V9(2).
002300     10  SIF-MKT-CAP-PRESENT-CD              PIC X(1).
002400         88  SIF-MKT-CAP-PRESENT               VALUE 'Y'.
002500         88  SIF-MKT-CAP-NOT-PRESENT           VALUE 'N'.
002600     10  SIF-TOTAL-CASH-AMT                 PIC S9(15)V9(2).
002700     10  SIF-CASH-PRESENT-CD                PIC X(1).
002800         88  SIF-CASH-PRESENT                  VALUE 'Y'.
002900         88  SIF-CASH-NOT-PRESENT              VALUE 'N'.
003000     10  FILLER                             PIC X(4).
